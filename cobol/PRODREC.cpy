000100******************************************************************
000200*    PRODREC.CPY                                                 *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    PRODUCT RECORD LAYOUT - SHARED BY FD PRODUCT (INPUT) AND FD  *
000500*    PRODOUT (OUTPUT).  COPY THIS INTO THE FILE SECTION; THE      *
000600*    IN-MEMORY TABLE OSB040 LOADS IT INTO IS IN PRODTAB.CPY.      *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    90-02-06  R.HOLLOWAY   EDP-RQ0260  ORIGINAL LAYOUT.          *
001000*    95-07-14  T.ODUYA      EDP-RQ0540  ADDED PR-COMPARE-PRICE -  *
001100*                           MARKETING WANTS "WAS/NOW" PRICING.    *
001200*    98-03-02  S.KRAUSE     EDP-RQ0770  ADDED PR-RATING-AVG AND   *
001300*                           PR-RATING-COUNT FOR CUSTOMER REVIEWS. *
001400*    99-02-18  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001500*                           FIELDS ON THIS RECORD, NO CHANGE.     *
001600*    16-01-18  T.ODUYA      EDP-RQ1216  ADDED PR-ON-SALE-FLAG AND *
001700*                           PR-SALE-PCT OUT OF THE TRAILING       *
001800*                           FILLER - OSB040 NOW CARRIES THE SALE  *
001900*                           STAT OUT TO PRODOUT.  SIX BYTES OF    *
002000*                           FILLER REMAIN.                       *
002100*    16-01-26  M.ABERNATHY  EDP-RQ1218  PR-PRODUCT-PRICES' OWN    *
002200*                           TRAILING FILLER WAS LEFT AT X(29) BY  *
002300*                           EDP-RQ1216, SIX BYTES SHORT OF THE    *
002400*                           108-BYTE REDEFINES COVERING THE FULL  *
002500*                           114-BYTE PR-PRODUCT-REC.  WIDENED TO  *
002600*                           X(35).  NOTHING READS THIS GROUP YET. *
002700******************************************************************
002800 01  PR-PRODUCT-REC.
002900     05  PR-PRODUCT-ID           PIC 9(09).
003000     05  PR-NAME                 PIC X(30).
003100     05  PR-SKU                  PIC X(20).
003200     05  PR-PRICE                PIC S9(08)V9(02).
003300     05  PR-COMPARE-PRICE        PIC S9(08)V9(02).
003400     05  PR-RATING-AVG           PIC S9(01)V9(01).
003500     05  PR-RATING-COUNT         PIC S9(07).
003600     05  PR-SALES-COUNT          PIC S9(09).
003700     05  PR-ACTIVE-FLAG          PIC X(01).
003800         88  PR-IS-ACTIVE        VALUE 'Y'.
003900     05  PR-ON-SALE-FLAG         PIC X(01).
004000         88  PR-IS-ON-SALE       VALUE 'Y'.
004100     05  PR-SALE-PCT             PIC S9(03)V9(02).
004200     05  FILLER                  PIC X(10).
004300*
004400 01  PR-PRODUCT-PRICES REDEFINES PR-PRODUCT-REC.
004500     05  FILLER                  PIC X(59).
004600     05  PR-ALT-PRICES.
004700         10  PR-ALT-PRICE        PIC S9(08)V9(02).
004800         10  PR-ALT-COMPARE      PIC S9(08)V9(02).
004900     05  FILLER                  PIC X(35).
