000100******************************************************************
000200*    INVTAB.CPY                                                  *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    IN-MEMORY INVENTORY TABLE LOADED FROM FD INVENTRY (INVREC.   *
000500*    CPY) AT 1000-INIT TIME, REWRITTEN TO INVOUT AFTER ALL STOCK  *
000600*    MOVEMENTS ARE POSTED.  COPY THIS INTO WORKING-STORAGE.       *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    89-04-19  R.HOLLOWAY   EDP-RQ0230  ORIGINAL LAYOUT.          *
001000*    99-02-11  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001100*                           FIELDS ON THIS RECORD, NO CHANGE.     *
001200*    12-09-14  M.ABERNATHY  EDP-RQ1081  TABLE SIZE RAISED TO 2000 *
001300*                           ITEMS TO COVER THE FULL SKU FILE.     *
001320*    15-06-27  J.FERRIS     EDP-RQ1195  ADDED 88 NV-TRACKED ON    *
001340*                           NV-TRACK-FLAG SO OSB030'S REORDER     *
001360*                           EXCEPTION TEST CAN READ IT AS A       *
001380*                           CONDITION INSTEAD OF A LITERAL 'Y'.   *
001390*    15-08-03  S.KRAUSE     EDP-RQ1212  ADDED 88 NV-BACKORDER-OK  *
001391*                           ON NV-BACKORDER-FLAG TO MATCH         *
001392*                           IN-BACKORDER-OK ON INVREC - NEEDED BY *
001393*                           OSB030'S NEW RESERVE-REJECTION TEST.  *
001400******************************************************************
001500 01  INV-TABLE-AREA.
001600     05  INV-TABLE-COUNT         PIC S9(05) COMP VALUE ZERO.
001700     05  INV-EOF-SW              PIC X(01) VALUE 'N'.
001800     05  INV-TABLE OCCURS 1 TO 2000 TIMES
001900                    DEPENDING ON INV-TABLE-COUNT
002000                    ASCENDING KEY IS NV-PRODUCT-ID
002100                    INDEXED BY INV-IDX.
002200         10  NV-PRODUCT-ID       PIC 9(09).
002300         10  NV-QUANTITY         PIC S9(07) COMP.
002400         10  NV-RESERVED-QTY     PIC S9(07) COMP.
002500         10  NV-AVAILABLE-QTY    PIC S9(07) COMP.
002600         10  NV-REORDER-POINT    PIC S9(05) COMP.
002700         10  NV-REORDER-QTY      PIC S9(05) COMP.
002800         10  NV-TRACK-FLAG       PIC X(01).
002850             88  NV-TRACKED      VALUE 'Y'.
002900         10  NV-BACKORDER-FLAG   PIC X(01).
002950             88  NV-BACKORDER-OK VALUE 'Y'.
003000         10  NV-STOCK-STATUS     PIC X(12).
003100         10  NV-REJECT-SW        PIC X(01).
003200             88  NV-MOVEMENT-REJECTED VALUE 'Y'.
003300         10  FILLER              PIC X(05).
