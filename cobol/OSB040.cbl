000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             OSB040.
000300 AUTHOR.                 S. KRAUSE.
000400 INSTALLATION.           MERIDIAN MERCANTILE CO. - EDP DEPT.
000500 DATE-WRITTEN.           98-03-09.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN MERCANTILE CO. - INTERNAL USE
000800                         ONLY.  NOT FOR DISCLOSURE OUTSIDE EDP.
000900*
001000******************************************************************
001100*    O S B 0 4 0   -   P R O D U C T   &   R E V I E W   S T A T S*
001200*    NIGHTLY BATCH STEP 4 - TWO INDEPENDENT PASSES OVER THE       *
001300*    PRODUCT TABLE.  PASS ONE WALKS ORDITEM AGAINST ORDOUT (AS IN *
001400*    OSB030) AND BUMPS PT-SALES-COUNT FOR EVERY LINE ON A NON-    *
001500*    CANCELLED ORDER.  PASS TWO READS REVIEW IN ANY ORDER,        *
001600*    VALIDATES THE RATING, POSTS THE RUNNING AVERAGE FOR APPROVED *
001700*    REVIEWS, AND APPENDS THE REVIEW-STATS/ERROR SECTIONS TO      *
001800*    RPTFILE.  PRODOUT IS REWRITTEN FROM THE TABLE AT CLOSE.      *
001900******************************************************************
002000*    CHANGE LOG                                                  *
002100*    98-03-09  S.KRAUSE     EDP-RQ0770  ORIGINAL PROGRAM - RATING *
002200*                           AVERAGE AND HELPFULNESS ONLY.         *
002300*    99-02-22  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
002400*                           FIELDS IN THIS PROGRAM, NO CHANGE.    *
002500*    05-10-18  J.FERRIS     EDP-RQ1002  SKIP RATING UPDATE UNLESS *
002600*                           RV-ST-APPROVED - SEE REVREC.          *
002700*    08-02-04  M.ABERNATHY  EDP-RQ1020  ADDED THE ORDITEM/ORDOUT  *
002800*                           SALES-COUNT PASS - PREVIOUSLY A       *
002900*                           SEPARATE ONE-OFF PROGRAM, NOW FOLDED  *
003000*                           IN HERE SO PRODOUT IS WRITTEN ONCE.   *
003100*    15-08-03  S.KRAUSE     EDP-RQ1206  REMOVED THE DEAD SALE-     *
003200*                           DISCOUNT-PERCENTAGE COMPUTE IN 3100-   *
003300*                           PRODOUT-WRITE - SEE THAT PARAGRAPH.    *
003400*    16-01-18  T.ODUYA      EDP-RQ1216  ADDED PR-ON-SALE-FLAG AND  *
003500*                           PR-SALE-PCT TO PRODREC/PRODTAB AND     *
003600*                           REINSTATED THE ON-SALE CALCULATION -   *
003700*                           SEE 9501-PROD-LOAD-ONE AND 3100-       *
003800*                           PRODOUT-WRITE.                        *
003900*    16-01-11  M.ABERNATHY  EDP-RQ1213  FD ORDOUT SAID RECORD      *
004000*                           CONTAINS 180 BUT OR-ORDER-REC (ORDREC) *
004100*                           ONLY ADDS UP TO 170 - CORRECTED.       *
004200*    16-01-11  J.FERRIS     EDP-RQ1214  WORKING-STORAGE COUNTER    *
004300*                           AND HELPFULNESS FIELDS RENAMED OFF THE *
004400*                           WS- PREFIX THIS PROGRAM NEVER USED     *
004500*                           BEFORE ONTO THE SHOP'S OWN C- SCHEME.  *
004600******************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PRODUCT
005600         ASSIGN TO PRODUCT
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT PRODOUT
005900         ASSIGN TO PRODOUT
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT REVIEW
006200         ASSIGN TO REVIEW
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT ORDITEM
006500         ASSIGN TO ORDITEM
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT ORDOUT
006800         ASSIGN TO ORDOUT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT RPTFILE
007100         ASSIGN TO RPTFILE
007200         ORGANIZATION IS RECORD SEQUENTIAL.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  PRODUCT
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 114 CHARACTERS
008000     RECORDING MODE F.
008100     COPY PRODREC.
008200*
008300 FD  PRODOUT
008400     LABEL RECORD IS OMITTED
008500     RECORD CONTAINS 114 CHARACTERS
008600     RECORDING MODE F.
008700 01  PR-PRODOUT-REC                 PIC X(114).
008800*
008900 FD  REVIEW
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 31 CHARACTERS
009200     RECORDING MODE F.
009300     COPY REVREC.
009400*
009500 FD  ORDITEM
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 120 CHARACTERS
009800     RECORDING MODE F.
009900     COPY ORDITEM.
010000*
010100 FD  ORDOUT
010200     LABEL RECORD IS STANDARD
010300     RECORD CONTAINS 170 CHARACTERS
010400     RECORDING MODE F.
010500     COPY ORDREC.
010600*
010700 FD  RPTFILE
010800     LABEL RECORD IS OMITTED
010900     RECORD CONTAINS 132 CHARACTERS
011000     RECORDING MODE F.
011100 01  RPT-LINE                       PIC X(132).
011200*
011300 WORKING-STORAGE SECTION.
011400 01  WORK-AREA.
011500     05  MORE-RECS               PIC X(03)    VALUE 'YES'.
011600     05  MORE-REVIEWS            PIC X(03)    VALUE 'YES'.
011700     05  C-PROD-FOUND-SW        PIC X(01)    VALUE 'Y'.
011800         88  C-PROD-NOT-FOUND   VALUE 'N'.
011900     05  C-ITEMS-READ           PIC S9(07) COMP VALUE ZERO.
012000     05  C-SALES-POSTED         PIC S9(07) COMP VALUE ZERO.
012100     05  C-REVIEWS-READ         PIC S9(07) COMP VALUE ZERO.
012200     05  C-REVIEWS-VALID        PIC S9(07) COMP VALUE ZERO.
012300     05  C-REVIEWS-ERROR        PIC S9(07) COMP VALUE ZERO.
012400     05  C-PCTR                 PIC S9(03) COMP VALUE ZERO.
012500     05  C-ERROR-HDG-SW         PIC X(01)    VALUE 'N'.
012600     05  C-HELP-SCORE           PIC S9(06)    VALUE ZERO.
012700     05  C-HELP-TOTAL           PIC S9(06)    VALUE ZERO.
012800     05  C-HELP-PCT             PIC S9(03)V9(01) VALUE ZERO.
012900     05  C-AVG-NUMERATOR        PIC S9(05)V9(04) VALUE ZERO.
013000     05  C-SALE-QUOTIENT        PIC S9(01)V9(02) VALUE ZERO.
013100     05  FILLER                  PIC X(05)    VALUE SPACES.
013200*
013300     COPY PRODTAB.
013400*
013500 01  RPT-STATS-HEADING-LINE.
013600     05  FILLER                  PIC X(30)
013700                   VALUE 'REVIEW STATISTICS'.
013800     05  FILLER                  PIC X(102)   VALUE SPACES.
013900*
014000 01  RPT-STATS-COLUMN-LINE.
014100     05  FILLER                  PIC X(14)    VALUE 'PRODUCT ID'.
014200     05  FILLER                  PIC X(10)    VALUE 'RATING'.
014300     05  FILLER                  PIC X(14)    VALUE 'HELPFUL SCORE'.
014400     05  FILLER                  PIC X(14)    VALUE 'HELPFUL PCT'.
014500     05  FILLER                  PIC X(80)    VALUE SPACES.
014600*
014700 01  RPT-STATS-DETAIL-LINE.
014800     05  S-PRODUCT-ID            PIC 9(09).
014900     05  FILLER                  PIC X(05)    VALUE SPACES.
015000     05  S-RATING                PIC 9.
015100     05  FILLER                  PIC X(09)    VALUE SPACES.
015200     05  S-HELP-SCORE            PIC ZZZ,ZZ9-.
015300     05  FILLER                  PIC X(05)    VALUE SPACES.
015400     05  S-HELP-PCT              PIC ZZ9.9.
015500     05  FILLER                  PIC X(01)    VALUE '%'.
015600     05  FILLER                  PIC X(77)    VALUE SPACES.
015700*
015800 01  RPT-ERROR-HEADING-LINE.
015900     05  FILLER                  PIC X(30)
016000                   VALUE 'REVIEW RATING ERRORS'.
016100     05  FILLER                  PIC X(102)   VALUE SPACES.
016200*
016300 01  RPT-ERROR-DETAIL-LINE.
016400     05  FILLER                  PIC X(15)    VALUE 'PRODUCT ID '.
016500     05  X-PRODUCT-ID            PIC 9(09).
016600     05  FILLER                  PIC X(10)    VALUE SPACES.
016700     05  FILLER                  PIC X(20)    VALUE 'INVALID RATING: '.
016800     05  X-RATING                PIC 9.
016900     05  FILLER                  PIC X(67)    VALUE SPACES.
017000*
017100 01  RPT-BLANK-LINE.
017200     05  FILLER                  PIC X(132)   VALUE SPACES.
017300*
017400 PROCEDURE DIVISION.
017500*
017600 0000-OSB040.
017700     PERFORM 1000-INIT THRU 1000-EXIT.
017800     PERFORM 2000-MAINLINE THRU 2000-EXIT
017900         UNTIL MORE-RECS = 'NO'.
018000     PERFORM 2500-REVIEW-LOOP THRU 2500-EXIT
018100         UNTIL MORE-REVIEWS = 'NO'.
018200     PERFORM 3000-CLOSING THRU 3000-EXIT.
018300     STOP RUN.
018400*
018500 1000-INIT.
018600     OPEN INPUT PRODUCT.
018700     PERFORM 9500-PROD-LOAD THRU 9500-EXIT.
018800     CLOSE PRODUCT.
018900     OPEN INPUT ORDITEM.
019000     OPEN INPUT ORDOUT.
019100     OPEN INPUT REVIEW.
019200     OPEN EXTEND RPTFILE.
019300     PERFORM 9000-READ-ITEM THRU 9000-EXIT.
019400     PERFORM 9010-READ-ORDER THRU 9010-EXIT.
019500     PERFORM 9030-READ-REVIEW THRU 9030-EXIT.
019600     PERFORM 9900-STATS-HEADING THRU 9900-EXIT.
019700 1000-EXIT.
019800     EXIT.
019900*
020000 2000-MAINLINE.
020100     PERFORM 9020-SYNC-ORDER THRU 9020-EXIT
020200         UNTIL OR-ORDER-ID >= OI-ORDER-ID.
020300     IF OR-ORDER-ID = OI-ORDER-ID AND NOT OR-ST-CANCELLED
020400         PERFORM 2400-SALES-CALC THRU 2400-EXIT
020500     END-IF.
020600     PERFORM 9000-READ-ITEM THRU 9000-EXIT.
020700 2000-EXIT.
020800     EXIT.
020900*
021000 2400-SALES-CALC.
021100     SET PROD-IDX TO 1.
021200     MOVE 'Y' TO C-PROD-FOUND-SW.
021300     SEARCH ALL PROD-TABLE
021400         AT END
021500             MOVE 'N' TO C-PROD-FOUND-SW
021600         WHEN PT-PRODUCT-ID (PROD-IDX) = OI-PRODUCT-ID
021700             CONTINUE
021800     END-SEARCH.
021900     IF C-PROD-NOT-FOUND
022000         CONTINUE
022100     ELSE
022200         ADD OI-QUANTITY TO PT-SALES-COUNT (PROD-IDX)
022300         ADD 1 TO C-SALES-POSTED
022400     END-IF.
022500 2400-EXIT.
022600     EXIT.
022700*
022800 2500-REVIEW-LOOP.
022900     IF NOT RV-RATING-VALID
023000         PERFORM 2600-ERROR-LINE THRU 2600-EXIT
023100         ADD 1 TO C-REVIEWS-ERROR
023200     ELSE
023300         PERFORM 2300-HELPFUL-CALC THRU 2300-EXIT
023400         PERFORM 9400-REVIEW-LINE THRU 9400-EXIT
023500         ADD 1 TO C-REVIEWS-VALID
023600         IF RV-ST-APPROVED
023700             PERFORM 2200-REVIEW-CALC THRU 2200-EXIT
023800         END-IF
023900     END-IF.
024000     PERFORM 9030-READ-REVIEW THRU 9030-EXIT.
024100 2500-EXIT.
024200     EXIT.
024300*
024400 2200-REVIEW-CALC.
024500     SET PROD-IDX TO 1.
024600     MOVE 'Y' TO C-PROD-FOUND-SW.
024700     SEARCH ALL PROD-TABLE
024800         AT END
024900             MOVE 'N' TO C-PROD-FOUND-SW
025000         WHEN PT-PRODUCT-ID (PROD-IDX) = RV-PRODUCT-ID
025100             CONTINUE
025200     END-SEARCH.
025300     IF C-PROD-NOT-FOUND
025400         CONTINUE
025500     ELSE
025600         IF PT-RATING-COUNT (PROD-IDX) = ZERO
025700             MOVE RV-RATING TO PT-RATING-AVG (PROD-IDX)
025800             MOVE 1 TO PT-RATING-COUNT (PROD-IDX)
025900         ELSE
026000             COMPUTE C-AVG-NUMERATOR =
026100                 PT-RATING-AVG (PROD-IDX) * PT-RATING-COUNT (PROD-IDX)
026200                     + RV-RATING
026300             COMPUTE PT-RATING-AVG (PROD-IDX) ROUNDED =
026400                 C-AVG-NUMERATOR / (PT-RATING-COUNT (PROD-IDX) + 1)
026500             ADD 1 TO PT-RATING-COUNT (PROD-IDX)
026600         END-IF
026700     END-IF.
026800 2200-EXIT.
026900     EXIT.
027000*
027100 2300-HELPFUL-CALC.
027200     COMPUTE C-HELP-SCORE =
027300         RV-HELPFUL-CNT - RV-NOT-HELPFUL-CNT.
027400     ADD RV-HELPFUL-CNT RV-NOT-HELPFUL-CNT GIVING C-HELP-TOTAL.
027500     IF C-HELP-TOTAL = ZERO
027600         MOVE ZERO TO C-HELP-PCT
027700     ELSE
027800         COMPUTE C-HELP-PCT ROUNDED =
027900             RV-HELPFUL-CNT / C-HELP-TOTAL * 100
028000     END-IF.
028100 2300-EXIT.
028200     EXIT.
028300*
028400 2600-ERROR-LINE.
028500     IF C-ERROR-HDG-SW = 'N'
028600         PERFORM 9910-ERROR-HEADING THRU 9910-EXIT
028700         MOVE 'Y' TO C-ERROR-HDG-SW
028800     END-IF.
028900     MOVE RV-PRODUCT-ID TO X-PRODUCT-ID.
029000     MOVE RV-RATING     TO X-RATING.
029100     WRITE RPT-LINE FROM RPT-ERROR-DETAIL-LINE
029200         AFTER ADVANCING 1 LINE
029300             AT EOP
029400                 PERFORM 9910-ERROR-HEADING THRU 9910-EXIT.
029500 2600-EXIT.
029600     EXIT.
029700*
029800 3000-CLOSING.
029900     CLOSE ORDITEM.
030000     CLOSE ORDOUT.
030100     CLOSE REVIEW.
030200     OPEN OUTPUT PRODOUT.
030300     PERFORM 3100-PRODOUT-WRITE THRU 3100-EXIT
030400         VARYING PROD-IDX FROM 1 BY 1
030500             UNTIL PROD-IDX > PROD-TABLE-COUNT.
030600     CLOSE PRODOUT.
030700     CLOSE RPTFILE.
030800     DISPLAY 'OSB040 - ITEMS READ     = ' C-ITEMS-READ.
030900     DISPLAY 'OSB040 - SALES POSTED   = ' C-SALES-POSTED.
031000     DISPLAY 'OSB040 - REVIEWS VALID  = ' C-REVIEWS-VALID.
031100     DISPLAY 'OSB040 - REVIEWS ERROR  = ' C-REVIEWS-ERROR.
031200 3000-EXIT.
031300     EXIT.
031400*
031500 3100-PRODOUT-WRITE.
031600*    15-08-03  S.KRAUSE     EDP-RQ1206  PULLED THE SALE-DISCOUNT-
031700*                           PERCENTAGE COMPUTE THAT USED TO SIT
031800*                           HERE - PRODREC AND RPTFILE HAD NO
031900*                           FIELD TO CARRY IT, SO IT WAS NEVER
032000*                           WRITTEN ANYWHERE, AND THE ROUTINE WAS
032100*                           BORROWING C-AVG-NUMERATOR (ALREADY
032200*                           IN USE FOR THE RATING AVERAGE ABOVE)
032300*                           FOR AN UNRELATED, UNFINISHED RESULT.
032400*    16-01-18  T.ODUYA      EDP-RQ1216  THE SALE STAT IS BACK -
032500*                           9501-PROD-LOAD-ONE NOW COMPUTES IT
032600*                           ONTO PT-ON-SALE-FLAG/PT-SALE-PCT AS
032700*                           EACH PRODUCT LOADS, AND THIS PARAGRAPH
032800*                           JUST CARRIES THE TWO FIELDS ACROSS TO
032900*                           PR-ON-SALE-FLAG/PR-SALE-PCT LIKE EVERY
033000*                           OTHER STAT ON THE TABLE.
033100     MOVE SPACES             TO PR-PRODUCT-REC.
033200     MOVE PT-PRODUCT-ID      (PROD-IDX) TO PR-PRODUCT-ID.
033300     MOVE PT-NAME            (PROD-IDX) TO PR-NAME.
033400     MOVE PT-SKU             (PROD-IDX) TO PR-SKU.
033500     MOVE PT-PRICE           (PROD-IDX) TO PR-PRICE.
033600     MOVE PT-COMPARE-PRICE   (PROD-IDX) TO PR-COMPARE-PRICE.
033700     MOVE PT-RATING-AVG      (PROD-IDX) TO PR-RATING-AVG.
033800     MOVE PT-RATING-COUNT    (PROD-IDX) TO PR-RATING-COUNT.
033900     MOVE PT-SALES-COUNT     (PROD-IDX) TO PR-SALES-COUNT.
034000     MOVE PT-ACTIVE-FLAG     (PROD-IDX) TO PR-ACTIVE-FLAG.
034100     MOVE PT-ON-SALE-FLAG    (PROD-IDX) TO PR-ON-SALE-FLAG.
034200     MOVE PT-SALE-PCT        (PROD-IDX) TO PR-SALE-PCT.
034300     WRITE PR-PRODOUT-REC FROM PR-PRODUCT-REC.
034400 3100-EXIT.
034500     EXIT.
034600*
034700 9000-READ-ITEM.
034800     READ ORDITEM
034900         AT END
035000             MOVE 'NO' TO MORE-RECS
035100         NOT AT END
035200             ADD 1 TO C-ITEMS-READ
035300     END-READ.
035400 9000-EXIT.
035500     EXIT.
035600*
035700 9010-READ-ORDER.
035800     READ ORDOUT
035900         AT END
036000             MOVE HIGH-VALUES TO OR-ORDER-ID
036100     END-READ.
036200 9010-EXIT.
036300     EXIT.
036400*
036500 9020-SYNC-ORDER.
036600     PERFORM 9010-READ-ORDER THRU 9010-EXIT.
036700 9020-EXIT.
036800     EXIT.
036900*
037000 9030-READ-REVIEW.
037100     READ REVIEW
037200         AT END
037300             MOVE 'NO' TO MORE-REVIEWS
037400         NOT AT END
037500             ADD 1 TO C-REVIEWS-READ
037600     END-READ.
037700 9030-EXIT.
037800     EXIT.
037900*
038000 9500-PROD-LOAD.
038100     MOVE SPACES TO MORE-RECS.
038200     READ PRODUCT
038300         AT END
038400             MOVE 'NO' TO MORE-RECS
038500     END-READ.
038600     PERFORM 9501-PROD-LOAD-ONE THRU 9501-EXIT
038700         UNTIL MORE-RECS = 'NO'.
038800     MOVE 'YES' TO MORE-RECS.
038900 9500-EXIT.
039000     EXIT.
039100*
039200 9501-PROD-LOAD-ONE.
039300     ADD 1 TO PROD-TABLE-COUNT.
039400     MOVE PR-PRODUCT-ID      TO PT-PRODUCT-ID    (PROD-TABLE-COUNT).
039500     MOVE PR-NAME            TO PT-NAME          (PROD-TABLE-COUNT).
039600     MOVE PR-SKU             TO PT-SKU           (PROD-TABLE-COUNT).
039700     MOVE PR-PRICE           TO PT-PRICE         (PROD-TABLE-COUNT).
039800     MOVE PR-COMPARE-PRICE   TO PT-COMPARE-PRICE (PROD-TABLE-COUNT).
039900     MOVE PR-RATING-AVG      TO PT-RATING-AVG    (PROD-TABLE-COUNT).
040000     MOVE PR-RATING-COUNT    TO PT-RATING-COUNT  (PROD-TABLE-COUNT).
040100     MOVE PR-SALES-COUNT     TO PT-SALES-COUNT   (PROD-TABLE-COUNT).
040200     MOVE PR-ACTIVE-FLAG     TO PT-ACTIVE-FLAG   (PROD-TABLE-COUNT).
040300     MOVE 'N' TO PT-ON-SALE-FLAG (PROD-TABLE-COUNT).
040400     MOVE ZERO TO PT-SALE-PCT    (PROD-TABLE-COUNT).
040500     IF PR-COMPARE-PRICE > ZERO
040600        AND PR-COMPARE-PRICE > PR-PRICE
040700         SET PT-IS-ON-SALE (PROD-TABLE-COUNT) TO TRUE
040800         COMPUTE C-SALE-QUOTIENT ROUNDED =
040900             (PR-COMPARE-PRICE - PR-PRICE) / PR-COMPARE-PRICE
041000         COMPUTE PT-SALE-PCT (PROD-TABLE-COUNT) =
041100             C-SALE-QUOTIENT * 100
041200     END-IF.
041300     READ PRODUCT
041400         AT END
041500             MOVE 'NO' TO MORE-RECS
041600     END-READ.
041700 9501-EXIT.
041800     EXIT.
041900*
042000 9400-REVIEW-LINE.
042100     MOVE RV-PRODUCT-ID TO S-PRODUCT-ID.
042200     MOVE RV-RATING     TO S-RATING.
042300     MOVE C-HELP-SCORE TO S-HELP-SCORE.
042400     MOVE C-HELP-PCT   TO S-HELP-PCT.
042500     WRITE RPT-LINE FROM RPT-STATS-DETAIL-LINE
042600         AFTER ADVANCING 1 LINE
042700             AT EOP
042800                 PERFORM 9900-STATS-HEADING THRU 9900-EXIT.
042900 9400-EXIT.
043000     EXIT.
043100*
043200 9900-STATS-HEADING.
043300     ADD 1 TO C-PCTR.
043400     WRITE RPT-LINE FROM RPT-STATS-HEADING-LINE
043500         AFTER ADVANCING PAGE.
043600     WRITE RPT-LINE FROM RPT-BLANK-LINE
043700         AFTER ADVANCING 1 LINE.
043800     WRITE RPT-LINE FROM RPT-STATS-COLUMN-LINE
043900         AFTER ADVANCING 1 LINE.
044000 9900-EXIT.
044100     EXIT.
044200*
044300 9910-ERROR-HEADING.
044400     ADD 1 TO C-PCTR.
044500     WRITE RPT-LINE FROM RPT-ERROR-HEADING-LINE
044600         AFTER ADVANCING PAGE.
044700     WRITE RPT-LINE FROM RPT-BLANK-LINE
044800         AFTER ADVANCING 1 LINE.
044900 9910-EXIT.
045000     EXIT.
