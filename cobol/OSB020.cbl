000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             OSB020.
000300 AUTHOR.                 R. HOLLOWAY.
000400 INSTALLATION.           MERIDIAN MERCANTILE CO. - EDP DEPT.
000500 DATE-WRITTEN.           09-02-87.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN MERCANTILE CO. - INTERNAL USE
000800                         ONLY.  NOT FOR DISCLOSURE OUTSIDE EDP.
000900*
001000******************************************************************
001100*    O S B 0 2 0   -   O R D E R   S E T T L E M E N T            *
001200*    NIGHTLY BATCH STEP 2 - SETTLES EVERY ORDER.  READS ORDITEM   *
001300*    AND ORDHDR BOTH SORTED ASCENDING ON ORDER ID, BREAKS ON THE  *
001400*    ORDER ID TO ROLL UP LINE SUBTOTALS, PROBES THE DISCOUNT      *
001500*    TABLE FOR THE ORDER'S COUPON, WRITES THE SETTLED ORDOUT      *
001600*    RECORD, AND OPENS THE ORDER SETTLEMENT REGISTER (RPTFILE)    *
001700*    THAT LATER BATCH STEPS EXTEND WITH THEIR OWN SECTIONS.       *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    09-02-87  R.HOLLOWAY   EDP-RQ0151  ORIGINAL PROGRAM - SINGLE *
002100*                           BREAK ON ORDER ID, NO DISCOUNTS.      *
002200*    90-04-11  T.ODUYA      EDP-RQ0310  ADDED COUPON PASS-THROUGH *
002300*                           ONTO ORDOUT - SEE ORDREC CHANGE LOG.  *
002400*    93-06-03  T.ODUYA      EDP-RQ0455  CALLS THE SHARED DISCOUNT *
002500*                           ENGINE (DSCTAB/DSCPROC) INSTEAD OF A  *
002600*                           LOCAL PERCENTAGE TABLE.               *
002700*    94-10-05  S.KRAUSE     EDP-RQ0511  TAX AND SHIPPING BROKEN   *
002800*                           OUT OF SUBTOTAL - SEE ORDREC.         *
002900*    99-01-08  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - C-RUN-DATE  *
003000*                           CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR.  *
003100*    03-05-30  J.FERRIS     EDP-RQ0955  ORDOUT NOW COPIES ORDREC  *
003200*                           REPLACING SO INPUT AND OUTPUT HEADER  *
003300*                           LAYOUTS CANNOT DRIFT APART.           *
003400*    11-06-27  M.ABERNATHY  EDP-RQ1044  OPENS RPTFILE HERE FIRST  *
003500*                           IN THE RUN - INVENTORY/PRODUCT/REVIEW *
003600*                           STEPS NOW EXTEND THE SAME REGISTER.   *
003700*    15-08-03  S.KRAUSE     EDP-RQ1205  THE REPLACING ON FD       *
003800*                           ORDOUT'S COPY ORDREC (EDP-RQ0955)     *
003900*                           ONLY EVER RENAMED THE TWO 01-LEVELS - *
004000*                           9200-ORDER-BREAK HAS BEEN MOVING INTO *
004100*                           OR-ORDOUT-* ELEMENTARY NAMES THAT     *
004200*                           WERE NEVER DECLARED.  ADDED THE       *
004300*                           MISSING ELEVEN PAIRS TO THE REPLACING *
004400*                           LIST SO THE COPYBOOK ACTUALLY CUTS    *
004500*                           THE OR-ORDOUT-* FIELDS IT MOVES INTO. *
004600*    16-01-11  M.ABERNATHY  EDP-RQ1213  FD ORDHDR AND FD ORDOUT   *
004700*                           BOTH SAID RECORD CONTAINS 180 BUT     *
004800*                           OR-ORDER-REC (ORDREC) ONLY ADDS UP TO *
004900*                           170 BYTES - CORRECTED BOTH CLAUSES.   *
005000*    16-01-11  J.FERRIS     EDP-RQ1214  WORKING-STORAGE COUNTER   *
005100*                           AND HOLD FIELDS RENAMED OFF THE WS-   *
005200*                           PREFIX THIS PROGRAM NEVER USED BEFORE *
005300*                           ONTO THE SHOP'S OWN C-/H- SCHEME.     *
005400*    16-01-18  S.KRAUSE     EDP-RQ1215  2100-LINE-CALC ROLLED THE *
005500*                           LINE SUBTOTAL INTO THE ORDER BUT NEVER*
005600*                           PRICED THE LINE ITSELF - OI-TOTAL-    *
005700*                           PRICE WAS SITTING THERE UNUSED ON     *
005800*                           ORDITEM.  NOW COMPUTED PER LINE FROM  *
005900*                           THE LINE SUBTOTAL LESS OI-DISCOUNT-   *
006000*                           AMT PLUS OI-TAX-AMT.                  *
006100*    16-01-25  M.ABERNATHY  EDP-RQ1217  1000-INIT WAS MOVING      *
006200*                           CURRENT-DATE TO C-CCYY ALONE - C-MM   *
006300*                           AND C-DD NEVER GOT SET, SO C-RUN-DATE *
006400*                           CARRIED A BLANK MONTH/DAY INTO THE    *
006500*                           DISCOUNT WINDOW CHECK AND THE PAGE    *
006600*                           HEADING.  MOVE TARGET CHANGED TO THE  *
006700*                           SYS-DATE GROUP, ONE MOVE, ALL THREE.  *
006800******************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT ORDITEM
007800         ASSIGN TO ORDITEM
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT ORDHDR
008100         ASSIGN TO ORDHDR
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT ORDOUT
008400         ASSIGN TO ORDOUT
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT DISCOUNT
008700         ASSIGN TO DISCOUNT
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900     SELECT RPTFILE
009000         ASSIGN TO RPTFILE
009100         ORGANIZATION IS RECORD SEQUENTIAL.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  ORDITEM
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 120 CHARACTERS
009900     RECORDING MODE F.
010000     COPY ORDITEM.
010100*
010200 FD  ORDHDR
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 170 CHARACTERS
010500     RECORDING MODE F.
010600     COPY ORDREC.
010700*
010800 FD  ORDOUT
010900     LABEL RECORD IS OMITTED
011000     RECORD CONTAINS 170 CHARACTERS
011100     RECORDING MODE F.
011200     COPY ORDREC REPLACING
011300         ==OR-ORDER-REC==      BY ==OR-ORDOUT-REC==
011400         ==OR-ORDER-REC-ALT==  BY ==OR-ORDOUT-ALT==
011500         ==OR-ORDER-ID==       BY ==OR-ORDOUT-ORDER-ID==
011600         ==OR-ORDER-NUMBER==   BY ==OR-ORDOUT-ORDER-NUMBER==
011700         ==OR-STATUS==         BY ==OR-ORDOUT-STATUS==
011800         ==OR-SUBTOTAL-AMT==   BY ==OR-ORDOUT-SUBTOTAL-AMT==
011900         ==OR-TAX-AMT==        BY ==OR-ORDOUT-TAX-AMT==
012000         ==OR-SHIPPING-AMT==   BY ==OR-ORDOUT-SHIPPING-AMT==
012100         ==OR-DISCOUNT-AMT==   BY ==OR-ORDOUT-DISCOUNT-AMT==
012200         ==OR-TOTAL-AMT==      BY ==OR-ORDOUT-TOTAL-AMT==
012300         ==OR-CURRENCY==       BY ==OR-ORDOUT-CURRENCY==
012400         ==OR-COUPON-CODE==    BY ==OR-ORDOUT-COUPON-CODE==
012500         ==OR-REFUND-AMT==     BY ==OR-ORDOUT-REFUND-AMT==.
012600*
012700 FD  DISCOUNT
012800     LABEL RECORD IS STANDARD
012900     RECORD CONTAINS 160 CHARACTERS
013000     RECORDING MODE F.
013100     COPY DSCREC.
013200*
013300 FD  RPTFILE
013400     LABEL RECORD IS OMITTED
013500     RECORD CONTAINS 132 CHARACTERS
013600     LINAGE IS 60 WITH FOOTING AT 55
013700     RECORDING MODE F.
013800 01  RPT-LINE                    PIC X(132).
013900*
014000 WORKING-STORAGE SECTION.
014100 01  WORK-AREA.
014200     05  MORE-RECS               PIC X(03)    VALUE 'YES'.
014300     05  H-ORDER-ID        PIC 9(09)    VALUE ZERO.
014400     05  H-ORDER-ID-ALPHA REDEFINES H-ORDER-ID
014500                                  PIC X(09).
014600     05  C-LINE-SUBTOTAL        PIC S9(08)V9(02) VALUE ZERO.
014700     05  C-ORDER-SUBTOTAL       PIC S9(08)V9(02) VALUE ZERO.
014800     05  C-ORDER-DISCOUNT       PIC S9(08)V9(02) VALUE ZERO.
014900     05  C-ORDER-TOTAL          PIC S9(08)V9(02) VALUE ZERO.
015000     05  C-ITEMS-READ           PIC S9(07) COMP VALUE ZERO.
015100     05  C-ORDERS-WRITTEN       PIC S9(07) COMP VALUE ZERO.
015200     05  C-PCTR                 PIC S9(03) COMP VALUE ZERO.
015300     05  FILLER                  PIC X(05)    VALUE SPACES.
015400*
015500 01  GT-AREA.
015600     05  GT-ORDER-CTR            PIC S9(07) COMP VALUE ZERO.
015700     05  GT-SUBTOTAL             PIC S9(09)V9(02) VALUE ZERO.
015800     05  GT-TAX                  PIC S9(09)V9(02) VALUE ZERO.
015900     05  GT-SHIPPING             PIC S9(09)V9(02) VALUE ZERO.
016000     05  GT-DISCOUNT             PIC S9(09)V9(02) VALUE ZERO.
016100     05  GT-TOTAL                PIC S9(09)V9(02) VALUE ZERO.
016200*
016300 01  SYS-DATE.
016400     05  C-CCYY                 PIC 9(04).
016500     05  C-MM                   PIC 9(02).
016600     05  C-DD                   PIC 9(02).
016700 01  C-RUN-DATE  REDEFINES  SYS-DATE  PIC 9(08).
016800*
016900     COPY DSCTAB.
017000*
017100 01  RPT-HEADING-LINE.
017200     05  FILLER                  PIC X(06)    VALUE 'DATE: '.
017300     05  O-HDG-MM                PIC 99.
017400     05  FILLER                  PIC X(01)    VALUE '/'.
017500     05  O-HDG-DD                PIC 99.
017600     05  FILLER                  PIC X(01)    VALUE '/'.
017700     05  O-HDG-CCYY               PIC 9(04).
017800     05  FILLER                  PIC X(22)    VALUE SPACES.
017900     05  FILLER                  PIC X(26)
018000                       VALUE 'ORDER SETTLEMENT REGISTER'.
018100     05  FILLER                  PIC X(64)    VALUE SPACES.
018200     05  FILLER                  PIC X(06)    VALUE 'PAGE: '.
018300     05  O-HDG-PCTR              PIC Z9.
018400*
018500 01  RPT-COLUMN-LINE.
018600     05  FILLER                  PIC X(14)    VALUE 'ORDER NUMBER'.
018700     05  FILLER                  PIC X(09)    VALUE 'STATUS'.
018800     05  FILLER                  PIC X(14)    VALUE 'SUBTOTAL'.
018900     05  FILLER                  PIC X(12)    VALUE 'TAX'.
019000     05  FILLER                  PIC X(13)    VALUE 'SHIPPING'.
019100     05  FILLER                  PIC X(12)    VALUE 'DISCOUNT'.
019200     05  FILLER                  PIC X(12)    VALUE 'TOTAL'.
019300     05  FILLER                  PIC X(33)    VALUE SPACES.
019400*
019500 01  RPT-DETAIL-LINE.
019600     05  O-ORDER-NUMBER          PIC X(25).
019700     05  O-STATUS                PIC X(11).
019800     05  O-SUBTOTAL              PIC Z,ZZZ,ZZ9.99-.
019900     05  FILLER                  PIC X(02)    VALUE SPACES.
020000     05  O-TAX                   PIC Z,ZZZ,ZZ9.99-.
020100     05  FILLER                  PIC X(02)    VALUE SPACES.
020200     05  O-SHIPPING              PIC Z,ZZZ,ZZ9.99-.
020300     05  FILLER                  PIC X(02)    VALUE SPACES.
020400     05  O-DISCOUNT              PIC Z,ZZZ,ZZ9.99-.
020500     05  FILLER                  PIC X(02)    VALUE SPACES.
020600     05  O-TOTAL                 PIC Z,ZZZ,ZZ9.99-.
020700     05  FILLER                  PIC X(13)    VALUE SPACES.
020800*
020900 01  RPT-GRANDTOTAL-LINE.
021000     05  FILLER                  PIC X(13)    VALUE 'ORDERS SETTLED:'.
021100     05  O-GT-ORDERS             PIC ZZZ,ZZ9.
021200     05  FILLER                  PIC X(05)    VALUE SPACES.
021300     05  FILLER                  PIC X(13)    VALUE 'GRAND TOTALS:'.
021400     05  O-GT-SUBTOTAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
021500     05  O-GT-TAX                PIC Z,ZZZ,ZZ9.99-.
021600     05  O-GT-SHIPPING           PIC Z,ZZZ,ZZ9.99-.
021700     05  O-GT-DISCOUNT           PIC Z,ZZZ,ZZ9.99-.
021800     05  O-GT-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99-.
021900     05  FILLER                  PIC X(09)    VALUE SPACES.
022000*
022100 01  RPT-BLANK-LINE.
022200     05  FILLER                  PIC X(132)   VALUE SPACES.
022300*
022400 PROCEDURE DIVISION.
022500*
022600 0000-OSB020.
022700     PERFORM 1000-INIT THRU 1000-EXIT.
022800     PERFORM 2000-MAINLINE THRU 2000-EXIT
022900         UNTIL MORE-RECS = 'NO'.
023000     PERFORM 3000-CLOSING THRU 3000-EXIT.
023100     STOP RUN.
023200*
023300 1000-INIT.
023400     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
023500     MOVE C-MM TO O-HDG-MM.
023600     MOVE C-DD TO O-HDG-DD.
023700     MOVE C-CCYY TO O-HDG-CCYY.
023800     OPEN INPUT DISCOUNT.
023900     PERFORM 9530-DISC-LOAD THRU 9530-EXIT.
024000     CLOSE DISCOUNT.
024100     OPEN INPUT ORDITEM.
024200     OPEN INPUT ORDHDR.
024300     OPEN OUTPUT ORDOUT.
024400     OPEN OUTPUT RPTFILE.
024500     PERFORM 9000-READ-ITEM THRU 9000-EXIT.
024600     PERFORM 9010-READ-HDR THRU 9010-EXIT.
024700     MOVE OI-ORDER-ID TO H-ORDER-ID.
024800     PERFORM 9900-HEADING THRU 9900-EXIT.
024900 1000-EXIT.
025000     EXIT.
025100*
025200 2000-MAINLINE.
025300     IF OI-ORDER-ID NOT = H-ORDER-ID
025400         PERFORM 9200-ORDER-BREAK THRU 9200-EXIT
025500     END-IF.
025600     PERFORM 2100-LINE-CALC THRU 2100-EXIT.
025700     PERFORM 9000-READ-ITEM THRU 9000-EXIT.
025800 2000-EXIT.
025900     EXIT.
026000*
026100 2100-LINE-CALC.
026200     COMPUTE C-LINE-SUBTOTAL =
026300         OI-UNIT-PRICE * OI-QUANTITY.
026400     ADD C-LINE-SUBTOTAL TO C-ORDER-SUBTOTAL.
026500     COMPUTE OI-TOTAL-PRICE =
026600         C-LINE-SUBTOTAL - OI-DISCOUNT-AMT + OI-TAX-AMT.
026700 2100-EXIT.
026800     EXIT.
026900*
027000 9200-ORDER-BREAK.
027100     MOVE OR-COUPON-CODE       TO DP-CODE.
027200     MOVE C-ORDER-SUBTOTAL    TO DP-PURCHASE-AMT.
027300     MOVE C-RUN-DATE          TO DP-RUN-DATE.
027400     PERFORM 9500-DISC-PROBE THRU 9500-EXIT.
027500     MOVE DP-DISCOUNT-AMT      TO C-ORDER-DISCOUNT.
027600     COMPUTE C-ORDER-TOTAL =
027700         C-ORDER-SUBTOTAL + OR-TAX-AMT + OR-SHIPPING-AMT
027800             - C-ORDER-DISCOUNT.
027900*
028000     MOVE OR-ORDER-ID        TO OR-ORDOUT-ORDER-ID.
028100     MOVE OR-ORDER-NUMBER    TO OR-ORDOUT-ORDER-NUMBER.
028200     MOVE OR-STATUS          TO OR-ORDOUT-STATUS.
028300     MOVE C-ORDER-SUBTOTAL  TO OR-ORDOUT-SUBTOTAL-AMT.
028400     MOVE OR-TAX-AMT         TO OR-ORDOUT-TAX-AMT.
028500     MOVE OR-SHIPPING-AMT    TO OR-ORDOUT-SHIPPING-AMT.
028600     MOVE C-ORDER-DISCOUNT  TO OR-ORDOUT-DISCOUNT-AMT.
028700     MOVE C-ORDER-TOTAL     TO OR-ORDOUT-TOTAL-AMT.
028800     MOVE OR-CURRENCY        TO OR-ORDOUT-CURRENCY.
028900     MOVE OR-COUPON-CODE     TO OR-ORDOUT-COUPON-CODE.
029000     MOVE OR-REFUND-AMT      TO OR-ORDOUT-REFUND-AMT.
029100     WRITE OR-ORDOUT-REC.
029200     ADD 1 TO C-ORDERS-WRITTEN.
029300*
029400     MOVE OR-ORDER-NUMBER    TO O-ORDER-NUMBER.
029500     MOVE OR-STATUS          TO O-STATUS.
029600     MOVE C-ORDER-SUBTOTAL  TO O-SUBTOTAL.
029700     MOVE OR-TAX-AMT         TO O-TAX.
029800     MOVE OR-SHIPPING-AMT    TO O-SHIPPING.
029900     MOVE C-ORDER-DISCOUNT  TO O-DISCOUNT.
030000     MOVE C-ORDER-TOTAL     TO O-TOTAL.
030100     WRITE RPT-LINE FROM RPT-DETAIL-LINE
030200         AFTER ADVANCING 1 LINE
030300             AT EOP
030400                 PERFORM 9900-HEADING THRU 9900-EXIT.
030500*
030600     ADD 1               TO GT-ORDER-CTR.
030700     ADD C-ORDER-SUBTOTAL TO GT-SUBTOTAL.
030800     ADD OR-TAX-AMT        TO GT-TAX.
030900     ADD OR-SHIPPING-AMT   TO GT-SHIPPING.
031000     ADD C-ORDER-DISCOUNT TO GT-DISCOUNT.
031100     ADD C-ORDER-TOTAL    TO GT-TOTAL.
031200*
031300     MOVE ZERO TO C-ORDER-SUBTOTAL.
031400     MOVE ZERO TO C-ORDER-DISCOUNT.
031500     MOVE ZERO TO C-ORDER-TOTAL.
031600     MOVE OI-ORDER-ID TO H-ORDER-ID.
031700     PERFORM 9010-READ-HDR THRU 9010-EXIT.
031800 9200-EXIT.
031900     EXIT.
032000*
032100 3000-CLOSING.
032200     PERFORM 9200-ORDER-BREAK THRU 9200-EXIT.
032300     MOVE GT-ORDER-CTR     TO O-GT-ORDERS.
032400     MOVE GT-SUBTOTAL      TO O-GT-SUBTOTAL.
032500     MOVE GT-TAX           TO O-GT-TAX.
032600     MOVE GT-SHIPPING      TO O-GT-SHIPPING.
032700     MOVE GT-DISCOUNT      TO O-GT-DISCOUNT.
032800     MOVE GT-TOTAL         TO O-GT-TOTAL.
032900     WRITE RPT-LINE FROM RPT-GRANDTOTAL-LINE
033000         AFTER ADVANCING 2 LINES.
033100     CLOSE ORDITEM.
033200     CLOSE ORDHDR.
033300     CLOSE ORDOUT.
033400*    THIS STEP'S EXECUTION OF RPTFILE MUST BE CLOSED HERE - EACH
033500*    BATCH STEP IS ITS OWN JOB STEP.  OSB030/OSB040/OSB050 REOPEN
033600*    THE SAME DATASET EXTEND TO CONTINUE THE ONE REGISTER, AND
033700*    OSB050 ISSUES THE FINAL CLOSE AT THE END OF THE RUN.
033800     CLOSE RPTFILE.
033900     DISPLAY 'OSB020 - ITEMS READ     = ' C-ITEMS-READ.
034000     DISPLAY 'OSB020 - ORDERS WRITTEN = ' C-ORDERS-WRITTEN.
034100 3000-EXIT.
034200     EXIT.
034300*
034400 9000-READ-ITEM.
034500     READ ORDITEM
034600         AT END
034700             MOVE 'NO' TO MORE-RECS
034800         NOT AT END
034900             ADD 1 TO C-ITEMS-READ
035000     END-READ.
035100 9000-EXIT.
035200     EXIT.
035300*
035400 9010-READ-HDR.
035500     READ ORDHDR
035600         AT END
035700             MOVE HIGH-VALUES TO OR-ORDER-ID
035800     END-READ.
035900 9010-EXIT.
036000     EXIT.
036100*
036200 9900-HEADING.
036300     ADD 1 TO C-PCTR.
036400     MOVE C-PCTR TO O-HDG-PCTR.
036500     WRITE RPT-LINE FROM RPT-HEADING-LINE
036600         AFTER ADVANCING PAGE.
036700     WRITE RPT-LINE FROM RPT-BLANK-LINE
036800         AFTER ADVANCING 1 LINE.
036900     WRITE RPT-LINE FROM RPT-COLUMN-LINE
037000         AFTER ADVANCING 1 LINE.
037100 9900-EXIT.
037200     EXIT.
037300*
037400     COPY DSCPROC.
