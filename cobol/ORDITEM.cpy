000100******************************************************************
000200*    ORDITEM.CPY                                                 *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    ORDER-ITEM RECORD LAYOUT  (FD ORDITEM)                      *
000500*    ONE LINE PER LINE ITEM ON AN ORDER, READ BY OSB020 SORTED    *
000600*    ASCENDING ON OI-ORDER-ID TO MATCH THE ORDER-ID CONTROL       *
000700*    BREAKS ON ORDHDR.                                            *
000800******************************************************************
000900*    REVISION HISTORY                                            *
001000*    87-09-02  R.HOLLOWAY   EDP-RQ0151  ORIGINAL LAYOUT, CARRIED  *
001100*                           OVER FROM THE CART-ITEM SHAPE ONCE AN *
001200*                           ORDER IS PLACED.                     *
001300*    92-02-18  T.ODUYA      EDP-RQ0391  ADDED PRODUCT-NAME/SKU    *
001400*                           SNAPSHOT - CATALOG CHANGES AFTER SALE *
001500*                           WERE CORRUPTING HISTORICAL ORDERS.    *
001600*    94-10-05  S.KRAUSE     EDP-RQ0511  ADDED OI-TAX-AMT - STATE  *
001700*                           NOW REQUIRES LINE-LEVEL TAX DETAIL.   *
001800*    99-01-08  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001900*                           FIELDS ON THIS RECORD, NO CHANGE.     *
002000*    11-06-27  M.ABERNATHY  EDP-RQ1044  RESERVED TRAILING FILLER  *
002100*                           FOR A FUTURE WAREHOUSE-ZONE TAG.      *
002200******************************************************************
002300 01  OI-ORDER-ITEM-REC.
002400     05  OI-ORDER-ID             PIC 9(09).
002500     05  OI-PRODUCT-ID           PIC 9(09).
002600     05  OI-PRODUCT-NAME         PIC X(30).
002700     05  OI-PRODUCT-SKU          PIC X(20).
002800     05  OI-QUANTITY             PIC S9(04).
002900     05  OI-UNIT-PRICE           PIC S9(08)V9(02).
003000     05  OI-DISCOUNT-AMT         PIC S9(08)V9(02).
003100     05  OI-TAX-AMT              PIC S9(08)V9(02).
003200     05  OI-TOTAL-PRICE          PIC S9(08)V9(02).
003300     05  FILLER                  PIC X(08).
003400*
003500 01  OI-ORDER-ITEM-ALT REDEFINES OI-ORDER-ITEM-REC.
003600     05  OI-ALT-KEYS.
003700         10  OI-ALT-ORDER-ID     PIC 9(09).
003800         10  OI-ALT-PRODUCT-ID   PIC 9(09).
003900     05  OI-ALT-SNAPSHOT.
004000         10  OI-ALT-NAME         PIC X(30).
004100         10  OI-ALT-SKU          PIC X(20).
004200     05  OI-ALT-MONEY.
004300         10  OI-ALT-QTY          PIC S9(04).
004400         10  OI-ALT-PRICE        PIC S9(08)V9(02).
004500         10  OI-ALT-DISC         PIC S9(08)V9(02).
004600         10  OI-ALT-TAX          PIC S9(08)V9(02).
004700         10  OI-ALT-TOTAL        PIC S9(08)V9(02).
004800     05  FILLER                  PIC X(08).
