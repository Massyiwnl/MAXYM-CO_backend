000100******************************************************************
000200*    PAYREC.CPY                                                  *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    PAYMENT RECORD LAYOUT (FD PAYMENT) - READ BY OSB050 IN ANY   *
000500*    ORDER TO BUILD THE REFUND-POSITION SECTION OF THE REGISTER.  *
000600******************************************************************
000700*    REVISION HISTORY                                            *
000800*    91-11-04  R.HOLLOWAY   EDP-RQ0360  ORIGINAL LAYOUT.          *
000900*    97-08-19  S.KRAUSE     EDP-RQ0733  WIDENED PY-STATUS TO 20   *
001000*                           CHARACTERS FOR PARTIALLY-REFUNDED.    *
001100*    99-03-01  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001200*                           FIELDS ON THIS RECORD, NO CHANGE.     *
001300******************************************************************
001400 01  PY-PAYMENT-REC.
001500     05  PY-ORDER-ID             PIC 9(09).
001600     05  PY-STATUS               PIC X(20).
001700         88  PY-ST-PENDING       VALUE 'PENDING             '.
001800         88  PY-ST-PROCESSING    VALUE 'PROCESSING          '.
001900         88  PY-ST-COMPLETED     VALUE 'COMPLETED           '.
002000         88  PY-ST-FAILED        VALUE 'FAILED              '.
002100         88  PY-ST-CANCELLED     VALUE 'CANCELLED           '.
002200         88  PY-ST-REFUNDED      VALUE 'REFUNDED            '.
002300         88  PY-ST-PART-REFUNDED VALUE 'PARTIALLY-REFUNDED  '.
002400     05  PY-AMOUNT               PIC S9(08)V9(02).
002500     05  PY-REFUND-AMT           PIC S9(08)V9(02).
002600     05  FILLER                  PIC X(02).
002700*
002800 01  PY-PAYMENT-ALT REDEFINES PY-PAYMENT-REC.
002900     05  FILLER                  PIC X(29).
003000     05  PY-ALT-AMOUNT           PIC S9(08)V9(02).
003100     05  PY-ALT-REFUND-AMT       PIC S9(08)V9(02).
003200     05  FILLER                  PIC X(02).
