000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             OSB030.
000300 AUTHOR.                 T. ODUYA.
000400 INSTALLATION.           MERIDIAN MERCANTILE CO. - EDP DEPT.
000500 DATE-WRITTEN.           89-05-02.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN MERCANTILE CO. - INTERNAL USE
000800                         ONLY.  NOT FOR DISCLOSURE OUTSIDE EDP.
000900*
001000******************************************************************
001100*    O S B 0 3 0   -   I N V E N T O R Y   P O S T I N G          *
001200*    NIGHTLY BATCH STEP 3 - LOADS THE INVENTORY MASTER INTO A     *
001300*    TABLE, WALKS ORDITEM AGAINST THE ORDOUT FILE OSB020 JUST     *
001400*    WROTE (BOTH SORTED ASCENDING ON ORDER ID) AND POSTS A        *
001500*    COMMIT MOVEMENT FOR EVERY LINE ON AN ORDER THAT IS NOT        *
001600*    CANCELLED, THEN REWRITES INVOUT AND APPENDS THE EXCEPTION     *
001700*    SECTION TO THE RUN'S RPTFILE REGISTER.                        *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    89-05-02  T.ODUYA      EDP-RQ0270  ORIGINAL PROGRAM - TABLE  *
002100*                           LOAD AND COMMIT-ONLY POSTING.          *
002200*    94-11-08  S.KRAUSE     EDP-RQ0518  ADDED BACKORDER HANDLING   *
002300*                           TO 2300-RECLASSIFY - SEE INVREC.       *
002400*    99-02-22  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE       *
002500*                           FIELDS IN THIS PROGRAM, NO CHANGE.     *
002600*    03-06-14  J.FERRIS     EDP-RQ0960  GENERALIZED THE POSTING    *
002700*                           LOGIC TO AN EVALUATE ON MOVEMENT CODE  *
002800*                           SO RESERVE/RELEASE/ADD/ADJUST CAN BE   *
002900*                           DRIVEN FROM A FUTURE FEED - ONLY       *
003000*                           COMMIT IS DRIVEN BY THIS NIGHTLY RUN.  *
003100*    12-09-14  M.ABERNATHY  EDP-RQ1081  NO PROGRAM CHANGE - TABLE  *
003200*                           SIZE BUMP WAS IN INVTAB/INVREC ONLY.   *
003300*    15-08-03  S.KRAUSE     EDP-RQ1212  RESERVE LEG OF 2100-APPLY- *
003400*                           MOVEMENT NOW REJECTS A REQUEST THAT    *
003500*                           EXCEEDS NV-AVAILABLE-QTY WHEN THE ITEM *
003600*                           IS NOT BACKORDER-OK INSTEAD OF POSTING *
003700*                           IT BLIND - ADDED NV-BACKORDER-OK TO    *
003800*                           INVTAB AND A NEW RPT-REJ-* SECTION OF  *
003900*                           THE EXCEPTION REGISTER TO SHOW WHAT    *
004000*                           GOT TURNED BACK AND WHY.               *
004100*    16-01-11  M.ABERNATHY  EDP-RQ1213  FD ORDOUT SAID RECORD      *
004200*                           CONTAINS 180 BUT OR-ORDER-REC (ORDREC) *
004300*                           ONLY ADDS UP TO 170 - CORRECTED.       *
004400*    16-01-11  J.FERRIS     EDP-RQ1214  WORKING-STORAGE COUNTER    *
004500*                           AND SWITCH FIELDS RENAMED OFF THE WS-  *
004600*                           PREFIX THIS PROGRAM NEVER USED BEFORE  *
004700*                           ONTO THE SHOP'S OWN C- SCHEME.         *
004800******************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT INVENTRY
005800         ASSIGN TO INVENTRY
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT INVOUT
006100         ASSIGN TO INVOUT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT ORDITEM
006400         ASSIGN TO ORDITEM
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT ORDOUT
006700         ASSIGN TO ORDOUT
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT RPTFILE
007000         ASSIGN TO RPTFILE
007100         ORGANIZATION IS RECORD SEQUENTIAL.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  INVENTRY
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 65 CHARACTERS
007900     RECORDING MODE F.
008000     COPY INVREC.
008100*
008200 FD  INVOUT
008300     LABEL RECORD IS OMITTED
008400     RECORD CONTAINS 65 CHARACTERS
008500     RECORDING MODE F.
008600 01  IV-INVOUT-REC                  PIC X(65).
008700*
008800 FD  ORDITEM
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 120 CHARACTERS
009100     RECORDING MODE F.
009200     COPY ORDITEM.
009300*
009400 FD  ORDOUT
009500     LABEL RECORD IS STANDARD
009600     RECORD CONTAINS 170 CHARACTERS
009700     RECORDING MODE F.
009800     COPY ORDREC.
009900*
010000 FD  RPTFILE
010100     LABEL RECORD IS OMITTED
010200     RECORD CONTAINS 132 CHARACTERS
010300     RECORDING MODE F.
010400 01  RPT-LINE                       PIC X(132).
010500*
010600 WORKING-STORAGE SECTION.
010700 01  WORK-AREA.
010800     05  MORE-RECS               PIC X(03)    VALUE 'YES'.
010900     05  C-MOVEMENT-CODE        PIC X(07)    VALUE 'COMMIT'.
011000         88  C-MV-RESERVE       VALUE 'RESERVE'.
011100         88  C-MV-RELEASE       VALUE 'RELEASE'.
011200         88  C-MV-COMMIT        VALUE 'COMMIT'.
011300         88  C-MV-ADD           VALUE 'ADD'.
011400         88  C-MV-ADJUST        VALUE 'ADJUST'.
011500     05  C-MOVE-QTY             PIC S9(07) COMP VALUE ZERO.
011600     05  C-ITEMS-READ           PIC S9(07) COMP VALUE ZERO.
011700     05  C-LINES-POSTED         PIC S9(07) COMP VALUE ZERO.
011800     05  C-LINES-SKIPPED        PIC S9(07) COMP VALUE ZERO.
011900     05  C-REORDER-CTR          PIC S9(05) COMP VALUE ZERO.
012000     05  C-REJECT-CTR           PIC S9(05) COMP VALUE ZERO.
012100     05  C-PROD-FOUND-SW        PIC X(01)    VALUE 'Y'.
012200         88  C-PROD-NOT-FOUND   VALUE 'N'.
012300     05  C-PCTR                 PIC S9(03) COMP VALUE ZERO.
012400     05  FILLER                  PIC X(05)    VALUE SPACES.
012500*
012600     COPY INVTAB.
012700*
012800 01  RPT-EXC-HEADING-LINE.
012900     05  FILLER                  PIC X(40)
013000                   VALUE 'INVENTORY REORDER EXCEPTIONS'.
013100     05  FILLER                  PIC X(92)    VALUE SPACES.
013200*
013300 01  RPT-EXC-COLUMN-LINE.
013400     05  FILLER                  PIC X(14)    VALUE 'PRODUCT ID'.
013500     05  FILLER                  PIC X(12)    VALUE 'ON HAND'.
013600     05  FILLER                  PIC X(12)    VALUE 'RESERVED'.
013700     05  FILLER                  PIC X(12)    VALUE 'AVAILABLE'.
013800     05  FILLER                  PIC X(15)    VALUE 'REORDER POINT'.
013900     05  FILLER                  PIC X(12)    VALUE 'REORDER QTY'.
014000     05  FILLER                  PIC X(55)    VALUE SPACES.
014100*
014200 01  RPT-EXC-DETAIL-LINE.
014300     05  E-PRODUCT-ID            PIC 9(09).
014400     05  FILLER                  PIC X(05)    VALUE SPACES.
014500     05  E-ON-HAND               PIC ZZZ,ZZ9-.
014600     05  FILLER                  PIC X(03)    VALUE SPACES.
014700     05  E-RESERVED              PIC ZZZ,ZZ9-.
014800     05  FILLER                  PIC X(03)    VALUE SPACES.
014900     05  E-AVAILABLE             PIC ZZZ,ZZ9-.
015000     05  FILLER                  PIC X(03)    VALUE SPACES.
015100     05  E-REORDER-POINT         PIC ZZ,ZZ9.
015200     05  FILLER                  PIC X(05)    VALUE SPACES.
015300     05  E-REORDER-QTY           PIC ZZ,ZZ9.
015400     05  FILLER                  PIC X(56)    VALUE SPACES.
015500*
015600 01  RPT-EXC-TOTAL-LINE.
015700     05  FILLER                  PIC X(30)
015800                   VALUE 'PRODUCTS FLAGGED FOR REORDER:'.
015900     05  E-GT-REORDER-CTR        PIC ZZ,ZZ9.
016000     05  FILLER                  PIC X(95)    VALUE SPACES.
016100*
016200******************************************************************
016300*    15-08-03  S.KRAUSE  EDP-RQ1212  ADDED RPT-REJ-* BELOW SO      *
016400*    RESERVATIONS THE EVALUATE IN 2100-APPLY-MOVEMENT TURNS BACK   *
016500*    (OVER-RESERVED, BACKORDER NOT ALLOWED) GET THEIR OWN SECTION  *
016600*    OF THE RUN'S RPTFILE REGISTER INSTEAD OF GOING UNREPORTED.    *
016700******************************************************************
016800 01  RPT-REJ-HEADING-LINE.
016900     05  FILLER                  PIC X(40)
017000                   VALUE 'INVENTORY RESERVATION REJECTIONS'.
017100     05  FILLER                  PIC X(92)    VALUE SPACES.
017200*
017300 01  RPT-REJ-COLUMN-LINE.
017400     05  FILLER                  PIC X(14)    VALUE 'PRODUCT ID'.
017500     05  FILLER                  PIC X(12)    VALUE 'ON HAND'.
017600     05  FILLER                  PIC X(12)    VALUE 'RESERVED'.
017700     05  FILLER                  PIC X(12)    VALUE 'AVAILABLE'.
017800     05  FILLER                  PIC X(15)    VALUE 'BACKORDER OK'.
017900     05  FILLER                  PIC X(67)    VALUE SPACES.
018000*
018100 01  RPT-REJ-DETAIL-LINE.
018200     05  J-PRODUCT-ID            PIC 9(09).
018300     05  FILLER                  PIC X(05)    VALUE SPACES.
018400     05  J-ON-HAND               PIC ZZZ,ZZ9-.
018500     05  FILLER                  PIC X(03)    VALUE SPACES.
018600     05  J-RESERVED              PIC ZZZ,ZZ9-.
018700     05  FILLER                  PIC X(03)    VALUE SPACES.
018800     05  J-AVAILABLE             PIC ZZZ,ZZ9-.
018900     05  FILLER                  PIC X(03)    VALUE SPACES.
019000     05  J-BACKORDER-OK          PIC X(03).
019100     05  FILLER                  PIC X(79)    VALUE SPACES.
019200*
019300 01  RPT-REJ-TOTAL-LINE.
019400     05  FILLER                  PIC X(34)
019500                   VALUE 'RESERVATIONS REJECTED THIS RUN:'.
019600     05  J-GT-REJECT-CTR         PIC ZZ,ZZ9.
019700     05  FILLER                  PIC X(91)    VALUE SPACES.
019800*
019900 01  RPT-BLANK-LINE.
020000     05  FILLER                  PIC X(132)   VALUE SPACES.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 0000-OSB030.
020500     PERFORM 1000-INIT THRU 1000-EXIT.
020600     PERFORM 2000-MAINLINE THRU 2000-EXIT
020700         UNTIL MORE-RECS = 'NO'.
020800     PERFORM 3000-CLOSING THRU 3000-EXIT.
020900     STOP RUN.
021000*
021100 1000-INIT.
021200     OPEN INPUT INVENTRY.
021300     PERFORM 9500-INV-LOAD THRU 9500-EXIT.
021400     CLOSE INVENTRY.
021500     OPEN INPUT ORDITEM.
021600     OPEN INPUT ORDOUT.
021700     OPEN EXTEND RPTFILE.
021800     PERFORM 9000-READ-ITEM THRU 9000-EXIT.
021900     PERFORM 9010-READ-ORDER THRU 9010-EXIT.
022000 1000-EXIT.
022100     EXIT.
022200*
022300 2000-MAINLINE.
022400     PERFORM 9020-SYNC-ORDER THRU 9020-EXIT
022500         UNTIL OR-ORDER-ID >= OI-ORDER-ID.
022600     IF OR-ORDER-ID = OI-ORDER-ID AND NOT OR-ST-CANCELLED
022700         MOVE 'COMMIT' TO C-MOVEMENT-CODE
022800         MOVE OI-QUANTITY TO C-MOVE-QTY
022900         PERFORM 9300-FIND-PRODUCT THRU 9300-EXIT
023000         IF C-PROD-NOT-FOUND
023100             ADD 1 TO C-LINES-SKIPPED
023200         ELSE
023300             PERFORM 2100-APPLY-MOVEMENT THRU 2100-EXIT
023400             PERFORM 2300-RECLASSIFY THRU 2300-EXIT
023500             ADD 1 TO C-LINES-POSTED
023600         END-IF
023700     ELSE
023800         ADD 1 TO C-LINES-SKIPPED
023900     END-IF.
024000     PERFORM 9000-READ-ITEM THRU 9000-EXIT.
024100 2000-EXIT.
024200     EXIT.
024300*
024400 2100-APPLY-MOVEMENT.
024500     EVALUATE TRUE
024600         WHEN C-MV-RESERVE
024700             AND C-MOVE-QTY > NV-AVAILABLE-QTY (INV-IDX)
024800             AND NOT NV-BACKORDER-OK (INV-IDX)
024900             SET NV-MOVEMENT-REJECTED (INV-IDX) TO TRUE
025000         WHEN C-MV-RESERVE
025100             ADD C-MOVE-QTY TO NV-RESERVED-QTY (INV-IDX)
025200         WHEN C-MV-RELEASE
025300             SUBTRACT C-MOVE-QTY FROM NV-RESERVED-QTY (INV-IDX)
025400             IF NV-RESERVED-QTY (INV-IDX) < ZERO
025500                 MOVE ZERO TO NV-RESERVED-QTY (INV-IDX)
025600             END-IF
025700         WHEN C-MV-COMMIT
025800             SUBTRACT C-MOVE-QTY FROM NV-QUANTITY (INV-IDX)
025900             SUBTRACT C-MOVE-QTY FROM NV-RESERVED-QTY (INV-IDX)
026000             IF NV-RESERVED-QTY (INV-IDX) < ZERO
026100                 MOVE ZERO TO NV-RESERVED-QTY (INV-IDX)
026200             END-IF
026300         WHEN C-MV-ADD
026400             ADD C-MOVE-QTY TO NV-QUANTITY (INV-IDX)
026500         WHEN C-MV-ADJUST
026600             MOVE C-MOVE-QTY TO NV-QUANTITY (INV-IDX)
026700         WHEN OTHER
026800             SET NV-MOVEMENT-REJECTED (INV-IDX) TO TRUE
026900     END-EVALUATE.
027000 2100-EXIT.
027100     EXIT.
027200*
027300 2300-RECLASSIFY.
027400     COMPUTE NV-AVAILABLE-QTY (INV-IDX) =
027500         NV-QUANTITY (INV-IDX) - NV-RESERVED-QTY (INV-IDX).
027600     IF NV-AVAILABLE-QTY (INV-IDX) > ZERO
027700         AND NV-AVAILABLE-QTY (INV-IDX) > NV-REORDER-POINT (INV-IDX)
027800         MOVE 'IN-STOCK    ' TO NV-STOCK-STATUS (INV-IDX)
027900     ELSE
028000         IF NV-AVAILABLE-QTY (INV-IDX) > ZERO
028100             MOVE 'LOW-STOCK   ' TO NV-STOCK-STATUS (INV-IDX)
028200         ELSE
028300             IF NV-BACKORDER-FLAG (INV-IDX) = 'Y'
028400                 MOVE 'BACKORDER   ' TO NV-STOCK-STATUS (INV-IDX)
028500             ELSE
028600                 MOVE 'OUT-OF-STOCK' TO NV-STOCK-STATUS (INV-IDX)
028700             END-IF
028800         END-IF
028900     END-IF.
029000 2300-EXIT.
029100     EXIT.
029200*
029300 3000-CLOSING.
029400     CLOSE ORDITEM.
029500     CLOSE ORDOUT.
029600     PERFORM 9900-EXC-HEADING THRU 9900-EXIT.
029700     PERFORM 3100-EXC-DETAIL THRU 3100-EXIT
029800         VARYING INV-IDX FROM 1 BY 1
029900             UNTIL INV-IDX > INV-TABLE-COUNT.
030000     MOVE C-REORDER-CTR TO E-GT-REORDER-CTR.
030100     WRITE RPT-LINE FROM RPT-EXC-TOTAL-LINE
030200         AFTER ADVANCING 2 LINES.
030300     PERFORM 9910-REJ-HEADING THRU 9910-EXIT.
030400     PERFORM 3150-REJ-DETAIL THRU 3150-EXIT
030500         VARYING INV-IDX FROM 1 BY 1
030600             UNTIL INV-IDX > INV-TABLE-COUNT.
030700     MOVE C-REJECT-CTR TO J-GT-REJECT-CTR.
030800     WRITE RPT-LINE FROM RPT-REJ-TOTAL-LINE
030900         AFTER ADVANCING 2 LINES.
031000     OPEN OUTPUT INVOUT.
031100     PERFORM 3200-REWRITE-INV THRU 3200-EXIT
031200         VARYING INV-IDX FROM 1 BY 1
031300             UNTIL INV-IDX > INV-TABLE-COUNT.
031400     CLOSE INVOUT.
031500     CLOSE RPTFILE.
031600     DISPLAY 'OSB030 - ITEMS READ     = ' C-ITEMS-READ.
031700     DISPLAY 'OSB030 - LINES POSTED   = ' C-LINES-POSTED.
031800     DISPLAY 'OSB030 - LINES SKIPPED  = ' C-LINES-SKIPPED.
031900 3000-EXIT.
032000     EXIT.
032100*
032200 3100-EXC-DETAIL.
032300     IF NV-TRACKED (INV-IDX)
032400         AND NV-AVAILABLE-QTY (INV-IDX) <= NV-REORDER-POINT (INV-IDX)
032500         MOVE NV-PRODUCT-ID    (INV-IDX) TO E-PRODUCT-ID
032600         MOVE NV-QUANTITY      (INV-IDX) TO E-ON-HAND
032700         MOVE NV-RESERVED-QTY  (INV-IDX) TO E-RESERVED
032800         MOVE NV-AVAILABLE-QTY (INV-IDX) TO E-AVAILABLE
032900         MOVE NV-REORDER-POINT (INV-IDX) TO E-REORDER-POINT
033000         MOVE NV-REORDER-QTY   (INV-IDX) TO E-REORDER-QTY
033100         WRITE RPT-LINE FROM RPT-EXC-DETAIL-LINE
033200             AFTER ADVANCING 1 LINE
033300                 AT EOP
033400                     PERFORM 9900-EXC-HEADING THRU 9900-EXIT
033500         END-WRITE
033600         ADD 1 TO C-REORDER-CTR
033700     END-IF.
033800 3100-EXIT.
033900     EXIT.
034000*
034100******************************************************************
034200*    15-08-03  S.KRAUSE  EDP-RQ1212  NEW PARAGRAPH - REPORTS EVERY *
034300*    RESERVE MOVEMENT 2100-APPLY-MOVEMENT TURNED BACK BECAUSE THE  *
034400*    REQUESTED QUANTITY EXCEEDED NV-AVAILABLE-QTY AND THE ITEM IS  *
034500*    NOT FLAGGED FOR BACKORDER.  THE MASTER RECORD ITSELF IS NOT   *
034600*    CHANGED BY A REJECTED MOVEMENT - THIS IS REPORTING ONLY.      *
034700******************************************************************
034800 3150-REJ-DETAIL.
034900     IF NV-MOVEMENT-REJECTED (INV-IDX)
035000         MOVE NV-PRODUCT-ID    (INV-IDX) TO J-PRODUCT-ID
035100         MOVE NV-QUANTITY      (INV-IDX) TO J-ON-HAND
035200         MOVE NV-RESERVED-QTY  (INV-IDX) TO J-RESERVED
035300         MOVE NV-AVAILABLE-QTY (INV-IDX) TO J-AVAILABLE
035400         IF NV-BACKORDER-OK (INV-IDX)
035500             MOVE 'YES' TO J-BACKORDER-OK
035600         ELSE
035700             MOVE 'NO'  TO J-BACKORDER-OK
035800         END-IF
035900         WRITE RPT-LINE FROM RPT-REJ-DETAIL-LINE
036000             AFTER ADVANCING 1 LINE
036100                 AT EOP
036200                     PERFORM 9910-REJ-HEADING THRU 9910-EXIT
036300         END-WRITE
036400         ADD 1 TO C-REJECT-CTR
036500     END-IF.
036600 3150-EXIT.
036700     EXIT.
036800*
036900 3200-REWRITE-INV.
037000     MOVE SPACES                       TO IN-INVENTORY-REC.
037100     MOVE NV-PRODUCT-ID      (INV-IDX) TO IN-PRODUCT-ID.
037200     MOVE NV-QUANTITY        (INV-IDX) TO IN-QUANTITY.
037300     MOVE NV-RESERVED-QTY    (INV-IDX) TO IN-RESERVED-QTY.
037400     MOVE NV-AVAILABLE-QTY   (INV-IDX) TO IN-AVAILABLE-QTY.
037500     MOVE NV-REORDER-POINT   (INV-IDX) TO IN-REORDER-POINT.
037600     MOVE NV-REORDER-QTY     (INV-IDX) TO IN-REORDER-QTY.
037700     MOVE NV-TRACK-FLAG      (INV-IDX) TO IN-TRACK-FLAG.
037800     MOVE NV-BACKORDER-FLAG  (INV-IDX) TO IN-BACKORDER-FLAG.
037900     MOVE NV-STOCK-STATUS    (INV-IDX) TO IN-STOCK-STATUS.
038000     WRITE IV-INVOUT-REC FROM IN-INVENTORY-REC.
038100 3200-EXIT.
038200     EXIT.
038300*
038400 9000-READ-ITEM.
038500     READ ORDITEM
038600         AT END
038700             MOVE 'NO' TO MORE-RECS
038800         NOT AT END
038900             ADD 1 TO C-ITEMS-READ
039000     END-READ.
039100 9000-EXIT.
039200     EXIT.
039300*
039400 9010-READ-ORDER.
039500     READ ORDOUT
039600         AT END
039700             MOVE HIGH-VALUES TO OR-ORDER-ID
039800     END-READ.
039900 9010-EXIT.
040000     EXIT.
040100*
040200 9020-SYNC-ORDER.
040300     PERFORM 9010-READ-ORDER THRU 9010-EXIT.
040400 9020-EXIT.
040500     EXIT.
040600*
040700 9300-FIND-PRODUCT.
040800     SET INV-IDX TO 1.
040900     MOVE 'Y' TO C-PROD-FOUND-SW.
041000     SEARCH ALL INV-TABLE
041100         AT END
041200             MOVE 'N' TO C-PROD-FOUND-SW
041300         WHEN NV-PRODUCT-ID (INV-IDX) = OI-PRODUCT-ID
041400             CONTINUE
041500     END-SEARCH.
041600 9300-EXIT.
041700     EXIT.
041800*
041900 9500-INV-LOAD.
042000     MOVE SPACES TO MORE-RECS.
042100     READ INVENTRY
042200         AT END
042300             MOVE 'NO' TO MORE-RECS
042400     END-READ.
042500     PERFORM 9501-INV-LOAD-ONE THRU 9501-EXIT
042600         UNTIL MORE-RECS = 'NO'.
042700     MOVE 'YES' TO MORE-RECS.
042800 9500-EXIT.
042900     EXIT.
043000*
043100 9501-INV-LOAD-ONE.
043200     ADD 1 TO INV-TABLE-COUNT.
043300     MOVE IN-PRODUCT-ID      TO NV-PRODUCT-ID     (INV-TABLE-COUNT).
043400     MOVE IN-QUANTITY        TO NV-QUANTITY       (INV-TABLE-COUNT).
043500     MOVE IN-RESERVED-QTY    TO NV-RESERVED-QTY   (INV-TABLE-COUNT).
043600     MOVE IN-AVAILABLE-QTY   TO NV-AVAILABLE-QTY  (INV-TABLE-COUNT).
043700     MOVE IN-REORDER-POINT   TO NV-REORDER-POINT  (INV-TABLE-COUNT).
043800     MOVE IN-REORDER-QTY     TO NV-REORDER-QTY    (INV-TABLE-COUNT).
043900     MOVE IN-TRACK-FLAG      TO NV-TRACK-FLAG     (INV-TABLE-COUNT).
044000     MOVE IN-BACKORDER-FLAG  TO NV-BACKORDER-FLAG (INV-TABLE-COUNT).
044100     MOVE IN-STOCK-STATUS    TO NV-STOCK-STATUS   (INV-TABLE-COUNT).
044200     MOVE 'N'                TO NV-REJECT-SW      (INV-TABLE-COUNT).
044300     READ INVENTRY
044400         AT END
044500             MOVE 'NO' TO MORE-RECS
044600     END-READ.
044700 9501-EXIT.
044800     EXIT.
044900*
045000 9900-EXC-HEADING.
045100     ADD 1 TO C-PCTR.
045200     WRITE RPT-LINE FROM RPT-EXC-HEADING-LINE
045300         AFTER ADVANCING PAGE.
045400     WRITE RPT-LINE FROM RPT-BLANK-LINE
045500         AFTER ADVANCING 1 LINE.
045600     WRITE RPT-LINE FROM RPT-EXC-COLUMN-LINE
045700         AFTER ADVANCING 1 LINE.
045800 9900-EXIT.
045900     EXIT.
046000*
046100 9910-REJ-HEADING.
046200     ADD 1 TO C-PCTR.
046300     WRITE RPT-LINE FROM RPT-REJ-HEADING-LINE
046400         AFTER ADVANCING PAGE.
046500     WRITE RPT-LINE FROM RPT-BLANK-LINE
046600         AFTER ADVANCING 1 LINE.
046700     WRITE RPT-LINE FROM RPT-REJ-COLUMN-LINE
046800         AFTER ADVANCING 1 LINE.
046900 9910-EXIT.
047000     EXIT.
