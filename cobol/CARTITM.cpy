000100******************************************************************
000200*    CARTITM.CPY                                                 *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    CART-ITEM RECORD LAYOUT  (FD CARTITEM)                      *
000500*    ONE LINE PER ITEM ADDED TO A SHOPPING CART.  READ BY OSB010  *
000600*    SORTED ASCENDING ON CI-CART-ID FOR THE CART-PRICING RUN.     *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    86-03-14  R.HOLLOWAY   EDP-RQ0118  ORIGINAL LAYOUT.          *
001000*    91-07-02  T.ODUYA      EDP-RQ0344  ADDED CI-DISCOUNT-AMT FOR *
001100*                           LINE-LEVEL COUPON ALLOCATIONS.        *
001200*    98-11-30  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001300*                           FIELDS ON THIS RECORD, NO CHANGE.     *
001600******************************************************************
001700 01  CI-CART-ITEM-REC.
001800     05  CI-CART-ID              PIC 9(09).
001900     05  CI-PRODUCT-ID           PIC 9(09).
002000     05  CI-QUANTITY             PIC S9(04).
002100     05  CI-UNIT-PRICE           PIC S9(08)V9(02).
002200     05  CI-DISCOUNT-AMT         PIC S9(08)V9(02).
002300*
002400 01  CI-CART-ITEM-ALT REDEFINES CI-CART-ITEM-REC.
002500     05  CI-ALT-KEYS.
002600         10  CI-ALT-CART-ID      PIC 9(09).
002700         10  CI-ALT-PRODUCT-ID   PIC 9(09).
002800     05  CI-ALT-MONEY.
002900         10  CI-ALT-QTY          PIC S9(04).
003000         10  CI-ALT-PRICE        PIC S9(08)V9(02).
003100         10  CI-ALT-DISC         PIC S9(08)V9(02).
