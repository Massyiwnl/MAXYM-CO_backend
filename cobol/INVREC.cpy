000100******************************************************************
000200*    INVREC.CPY                                                  *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    INVENTORY RECORD LAYOUT - SHARED BY FD INVENTRY (INPUT) AND  *
000500*    FD INVOUT (OUTPUT).  COPY THIS INTO THE FILE SECTION; THE    *
000600*    IN-MEMORY TABLE OSB030 LOADS IT INTO IS IN INVTAB.CPY.       *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    89-04-19  R.HOLLOWAY   EDP-RQ0230  ORIGINAL LAYOUT.          *
001000*    94-11-08  S.KRAUSE     EDP-RQ0518  ADDED IN-BACKORDER-FLAG - *
001100*                           CATALOG DEPT WANTS TO SELL AHEAD OF   *
001200*                           RECEIPT ON SELECT LINES.              *
001300*    99-02-11  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001400*                           FIELDS ON THIS RECORD, NO CHANGE.     *
001500******************************************************************
001600 01  IN-INVENTORY-REC.
001700     05  IN-PRODUCT-ID           PIC 9(09).
001800     05  IN-QUANTITY             PIC S9(07).
001900     05  IN-RESERVED-QTY         PIC S9(07).
002000     05  IN-AVAILABLE-QTY        PIC S9(07).
002100     05  IN-REORDER-POINT        PIC S9(05).
002200     05  IN-REORDER-QTY          PIC S9(05).
002300     05  IN-TRACK-FLAG           PIC X(01).
002400         88  IN-TRACKED          VALUE 'Y'.
002500     05  IN-BACKORDER-FLAG       PIC X(01).
002600         88  IN-BACKORDER-OK     VALUE 'Y'.
002700     05  IN-STOCK-STATUS         PIC X(12).
002800         88  IN-ST-IN-STOCK      VALUE 'IN-STOCK    '.
002900         88  IN-ST-LOW-STOCK     VALUE 'LOW-STOCK   '.
003000         88  IN-ST-OUT-OF-STOCK  VALUE 'OUT-OF-STOCK'.
003100         88  IN-ST-BACKORDER     VALUE 'BACKORDER   '.
003200     05  FILLER                  PIC X(11).
003300*
003400 01  IN-INVENTORY-QTYS REDEFINES IN-INVENTORY-REC.
003500     05  FILLER                  PIC X(09).
003600     05  IN-ALT-QTY-GROUP.
003700         10  IN-ALT-ON-HAND      PIC S9(07).
003800         10  IN-ALT-RESERVED     PIC S9(07).
003900         10  IN-ALT-AVAILABLE    PIC S9(07).
004000     05  FILLER                  PIC X(32).
