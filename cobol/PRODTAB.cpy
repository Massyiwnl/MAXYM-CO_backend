000100******************************************************************
000200*    PRODTAB.CPY                                                 *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    IN-MEMORY PRODUCT TABLE LOADED FROM FD PRODUCT (PRODREC.CPY) *
000500*    AT 1000-INIT TIME, REWRITTEN TO PRODOUT AFTER REVIEW/SALES   *
000600*    POSTING.  COPY THIS INTO WORKING-STORAGE.                    *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    90-02-06  R.HOLLOWAY   EDP-RQ0260  ORIGINAL LAYOUT.          *
001000*    98-03-02  S.KRAUSE     EDP-RQ0770  ADDED PT-RATING-AVG/      *
001100*                           PT-RATING-COUNT FOR CUSTOMER REVIEWS. *
001200*    12-09-14  M.ABERNATHY  EDP-RQ1081  TABLE SIZE RAISED TO 2000.*
001300*    16-01-18  T.ODUYA      EDP-RQ1216  ADDED PT-ON-SALE-FLAG AND *
001400*                           PT-SALE-PCT - MARKETING'S "WAS/NOW"   *
001500*                           PRICING (EDP-RQ0540) NEVER CARRIED AN *
001600*                           ON-SALE STAT THROUGH TO PRODOUT.      *
001700******************************************************************
001800 01  PROD-TABLE-AREA.
001900     05  PROD-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
002000     05  PROD-EOF-SW             PIC X(01) VALUE 'N'.
002100     05  PROD-TABLE OCCURS 1 TO 2000 TIMES
002200                     DEPENDING ON PROD-TABLE-COUNT
002300                     ASCENDING KEY IS PT-PRODUCT-ID
002400                     INDEXED BY PROD-IDX.
002500         10  PT-PRODUCT-ID       PIC 9(09).
002600         10  PT-NAME             PIC X(30).
002700         10  PT-SKU              PIC X(20).
002800         10  PT-PRICE            PIC S9(08)V9(02).
002900         10  PT-COMPARE-PRICE    PIC S9(08)V9(02).
003000         10  PT-RATING-AVG       PIC S9(01)V9(01).
003100         10  PT-RATING-COUNT     PIC S9(07) COMP.
003200         10  PT-SALES-COUNT      PIC S9(09) COMP.
003300         10  PT-ACTIVE-FLAG      PIC X(01).
003400         10  PT-ON-SALE-FLAG     PIC X(01).
003500             88  PT-IS-ON-SALE   VALUE 'Y'.
003600         10  PT-SALE-PCT         PIC S9(03)V9(02).
003700         10  FILLER              PIC X(05).
