000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             OSB010.
000300 AUTHOR.                 R. HOLLOWAY.
000400 INSTALLATION.           MERIDIAN MERCANTILE CO. - EDP DEPT.
000500 DATE-WRITTEN.           03-17-87.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN MERCANTILE CO. - INTERNAL USE
000800                         ONLY.  NOT FOR DISCLOSURE OUTSIDE EDP.
000900*
001000******************************************************************
001100*    O S B 0 1 0   -   C A R T   P R I C I N G                    *
001200*    NIGHTLY BATCH STEP 1 - PRICES EVERY OPEN SHOPPING CART.      *
001300*    READS CARTITEM SORTED ASCENDING ON CART ID, BREAKS ON THE    *
001400*    CART ID TO ROLL UP LINE TOTALS, PROBES THE DISCOUNT TABLE    *
001500*    FOR THE CART'S COUPON, AND WRITES ONE CARTOUT RECORD PER     *
001600*    CART.                                                       *
001700******************************************************************
001800*    CHANGE LOG                                                  *
001900*    03-17-87  R.HOLLOWAY   EDP-RQ0118  ORIGINAL PROGRAM - SINGLE *
002000*                           LEVEL BREAK ON CART ID, NO DISCOUNTS. *
002100*    91-07-02  T.ODUYA      EDP-RQ0344  ADDED CI-DISCOUNT-AMT     *
002200*                           LINE DEDUCTION INTO 2100-ACCUM-LINE.  *
002300*    93-06-03  T.ODUYA      EDP-RQ0455  PULLED COUPON LOOKUP OUT  *
002400*                           INTO SHARED DSCTAB/DSCPROC COPYBOOKS  *
002500*                           SO ORDER-SETTLEMENT COULD REUSE IT.   *
002600*    96-05-21  S.KRAUSE     EDP-RQ0602  CA-TOTAL-ITEMS WIDENED -  *
002700*                           SEE CARTREC.CPY CHANGE LOG.           *
002800*    98-11-30  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - C-RUN-DATE  *
002900*                           CONFIRMED CCYYMMDD VIA FUNCTION       *
003000*                           CURRENT-DATE, NO 2-DIGIT YEAR IN USE. *
003100*    03-05-30  J.FERRIS     EDP-RQ0955  SWITCHED DISCOUNT LOOKUP  *
003200*                           TO THE SEARCH ALL FORM - SEE DSCTAB.  *
003300*    12-09-14  M.ABERNATHY  EDP-RQ1081  NO PROGRAM CHANGE - TABLE *
003400*                           SIZE BUMP WAS IN DSCTAB/DSCREC ONLY.  *
003500*    16-01-11  J.FERRIS     EDP-RQ1214  WORKING-STORAGE COUNTER   *
003600*                           AND HOLD FIELDS RENAMED OFF THE WS-   *
003700*                           PREFIX THIS PROGRAM NEVER USED BEFORE *
003800*                           ONTO THE SHOP'S OWN C-/H- SCHEME.     *
003900*    16-01-25  M.ABERNATHY  EDP-RQ1217  1000-INIT WAS MOVING      *
004000*                           CURRENT-DATE TO C-CCYY ALONE - C-MM   *
004100*                           AND C-DD NEVER GOT SET, SO C-RUN-DATE *
004200*                           CARRIED A BLANK MONTH/DAY INTO THE    *
004300*                           DISCOUNT WINDOW CHECK.  MOVE TARGET   *
004400*                           CHANGED TO THE SYS-DATE GROUP.        *
004500******************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CARTITEM
005500         ASSIGN TO CARTITEM
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT CARTOUT
005800         ASSIGN TO CARTOUT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT DISCOUNT
006100         ASSIGN TO DISCOUNT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  CARTITEM
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 42 CHARACTERS
007000     RECORDING MODE F.
007100     COPY CARTITM.
007200*
007300 FD  CARTOUT
007400     LABEL RECORD IS OMITTED
007500     RECORD CONTAINS 84 CHARACTERS
007600     RECORDING MODE F.
007700     COPY CARTREC.
007800*
007900 FD  DISCOUNT
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 160 CHARACTERS
008200     RECORDING MODE F.
008300     COPY DSCREC.
008400*
008500 WORKING-STORAGE SECTION.
008600 01  WORK-AREA.
008700     05  MORE-RECS               PIC X(03)    VALUE 'YES'.
008800     05  H-CART-ID         PIC 9(09)    VALUE ZERO.
008900     05  H-CART-ID-ALPHA REDEFINES H-CART-ID
009000                                  PIC X(09).
009100     05  C-LINE-TOTAL           PIC S9(08)V9(02) VALUE ZERO.
009200     05  C-CART-ITEMS           PIC S9(05) COMP VALUE ZERO.
009300     05  C-CART-SUBTOTAL        PIC S9(08)V9(02) VALUE ZERO.
009400     05  C-CART-DISCOUNT        PIC S9(08)V9(02) VALUE ZERO.
009500     05  C-CART-TOTAL           PIC S9(08)V9(02) VALUE ZERO.
009600     05  C-CARTS-READ           PIC S9(07) COMP VALUE ZERO.
009700     05  C-CARTS-WRITTEN        PIC S9(07) COMP VALUE ZERO.
009800     05  FILLER                  PIC X(05)    VALUE SPACES.
009900*
010000 01  SYS-DATE.
010100     05  C-CCYY                 PIC 9(04).
010200     05  C-MM                   PIC 9(02).
010300     05  C-DD                   PIC 9(02).
010400 01  C-RUN-DATE  REDEFINES  SYS-DATE  PIC 9(08).
010500*
010600     COPY DSCTAB.
010700*
010800 PROCEDURE DIVISION.
010900*
011000 0000-OSB010.
011100     PERFORM 1000-INIT THRU 1000-EXIT.
011200     PERFORM 2000-MAINLINE THRU 2000-EXIT
011300         UNTIL MORE-RECS = 'NO'.
011400     PERFORM 3000-CLOSING THRU 3000-EXIT.
011500     STOP RUN.
011600*
011700 1000-INIT.
011800     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
011900     OPEN INPUT DISCOUNT.
012000     PERFORM 9530-DISC-LOAD THRU 9530-EXIT.
012100     CLOSE DISCOUNT.
012200     OPEN INPUT CARTITEM.
012300     OPEN OUTPUT CARTOUT.
012400     PERFORM 9000-READ THRU 9000-EXIT.
012500     MOVE CI-CART-ID TO H-CART-ID.
012600 1000-EXIT.
012700     EXIT.
012800*
012900 2000-MAINLINE.
013000     IF CI-CART-ID NOT = H-CART-ID
013100         PERFORM 9200-CART-BREAK THRU 9200-EXIT
013200     END-IF.
013300     PERFORM 2100-ACCUM-LINE THRU 2100-EXIT.
013400     PERFORM 9000-READ THRU 9000-EXIT.
013500 2000-EXIT.
013600     EXIT.
013700*
013800 2100-ACCUM-LINE.
013900     COMPUTE C-LINE-TOTAL =
014000         CI-UNIT-PRICE * CI-QUANTITY - CI-DISCOUNT-AMT.
014100     ADD CI-QUANTITY     TO C-CART-ITEMS.
014200     ADD C-LINE-TOTAL   TO C-CART-SUBTOTAL.
014300 2100-EXIT.
014400     EXIT.
014500*
014600 9200-CART-BREAK.
014700*    NO COUPON-CODE SOURCE EXISTS ON THE CARTITEM INPUT, SO THE
014800*    PROBE IS DRIVEN WITH SPACES - SEE DESIGN NOTES, EDP-RQ0455.
014900     MOVE SPACES          TO DP-CODE.
015000     MOVE C-CART-SUBTOTAL TO DP-PURCHASE-AMT.
015100     MOVE C-RUN-DATE      TO DP-RUN-DATE.
015200     PERFORM 9500-DISC-PROBE THRU 9500-EXIT.
015300     MOVE DP-DISCOUNT-AMT  TO C-CART-DISCOUNT.
015400     COMPUTE C-CART-TOTAL =
015500         C-CART-SUBTOTAL - C-CART-DISCOUNT.
015600     MOVE H-CART-ID  TO CA-CART-ID.
015700     MOVE SPACES           TO CA-COUPON-CODE.
015800     MOVE C-CART-DISCOUNT TO CA-DISCOUNT-AMT.
015900     MOVE C-CART-ITEMS    TO CA-TOTAL-ITEMS.
016000     MOVE C-CART-TOTAL    TO CA-TOTAL-AMOUNT.
016100     WRITE CA-CART-REC.
016200     ADD 1 TO C-CARTS-WRITTEN.
016300     MOVE ZERO TO C-CART-ITEMS.
016400     MOVE ZERO TO C-CART-SUBTOTAL.
016500     MOVE ZERO TO C-CART-DISCOUNT.
016600     MOVE ZERO TO C-CART-TOTAL.
016700     MOVE CI-CART-ID TO H-CART-ID.
016800 9200-EXIT.
016900     EXIT.
017000*
017100 3000-CLOSING.
017200     PERFORM 9200-CART-BREAK THRU 9200-EXIT.
017300     CLOSE CARTITEM.
017400     CLOSE CARTOUT.
017500     DISPLAY 'OSB010 - CARTS READ    = ' C-CARTS-READ.
017600     DISPLAY 'OSB010 - CARTS WRITTEN = ' C-CARTS-WRITTEN.
017700 3000-EXIT.
017800     EXIT.
017900*
018000 9000-READ.
018100     READ CARTITEM
018200         AT END
018300             MOVE 'NO' TO MORE-RECS
018400         NOT AT END
018500             ADD 1 TO C-CARTS-READ
018600     END-READ.
018700 9000-EXIT.
018800     EXIT.
018900*
019000     COPY DSCPROC.
