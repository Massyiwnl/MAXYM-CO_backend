000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             OSB050.
000300 AUTHOR.                 J. FERRIS.
000400 INSTALLATION.           MERIDIAN MERCANTILE CO. - EDP DEPT.
000500 DATE-WRITTEN.           03-06-20.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN MERCANTILE CO. - INTERNAL USE
000800                         ONLY.  NOT FOR DISCLOSURE OUTSIDE EDP.
000900*
001000******************************************************************
001100*    O S B 0 5 0   -   P A Y M E N T   R E F U N D   P O S I T I O*
001200*    N S                                                         *
001300*    NIGHTLY BATCH STEP 5 - LAST STEP OF THE RUN.  READS PAYMENT  *
001400*    IN ANY ORDER (NO SORT REQUIRED - EACH RECORD STANDS ALONE),  *
001500*    DETERMINES WHETHER THE PAYMENT IS STILL REFUNDABLE AND HOW   *
001600*    MUCH OF IT, AND APPENDS THE REFUND-POSITIONS SECTION TO THE  *
001700*    RUN'S RPTFILE REGISTER BEFORE CLOSING IT FOR GOOD.           *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    03-06-20  J.FERRIS     EDP-RQ0955  ORIGINAL PROGRAM - BUILT  *
002100*                           ALONGSIDE OR-REFUND-AMT ON ORDREC.    *
002200*    08-02-11  M.ABERNATHY  EDP-RQ1020  ADDED THE SECTION GRAND   *
002300*                           TOTAL LINE (REFUNDABLE COUNT/AMOUNT)  *
002400*                           FOR THE TREASURY DEPT.'S MORNING RUN.  *
002500*    12-09-30  M.ABERNATHY  EDP-RQ1081  NO PROGRAM CHANGE.        *
002600*    16-01-11  J.FERRIS     EDP-RQ1214  WORKING-STORAGE COUNTER   *
002700*                           AND SWITCH FIELDS RENAMED OFF THE WS- *
002800*                           PREFIX THIS PROGRAM NEVER USED BEFORE *
002900*                           ONTO THE SHOP'S OWN C- SCHEME.        *
003000*    16-01-25  M.ABERNATHY  EDP-RQ1217  1000-INIT WAS MOVING      *
003100*                           CURRENT-DATE TO C-CCYY ALONE - C-MM   *
003200*                           AND C-DD NEVER GOT SET, SO THE H-HDG- *
003300*                           MM/H-HDG-DD HEADING FIELDS MOVED FROM *
003400*                           THEM CAME OUT BLANK.  MOVE TARGET     *
003500*                           CHANGED TO THE SYS-DATE GROUP.        *
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PAYMENT
004600         ASSIGN TO PAYMENT
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT RPTFILE
004900         ASSIGN TO RPTFILE
005000         ORGANIZATION IS RECORD SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  PAYMENT
005600     LABEL RECORD IS STANDARD
005700     RECORD CONTAINS 51 CHARACTERS
005800     RECORDING MODE F.
005900     COPY PAYREC.
006000*
006100 FD  RPTFILE
006200     LABEL RECORD IS OMITTED
006300     RECORD CONTAINS 132 CHARACTERS
006400     RECORDING MODE F.
006500 01  RPT-LINE                       PIC X(132).
006600*
006700 WORKING-STORAGE SECTION.
006800 01  WORK-AREA.
006900     05  MORE-RECS               PIC X(03)    VALUE 'YES'.
007000     05  C-REFUNDABLE-SW        PIC X(01)    VALUE 'N'.
007100         88  C-IS-REFUNDABLE    VALUE 'Y'.
007200     05  C-REMAINING-AMT        PIC S9(08)V9(02) VALUE ZERO.
007300     05  C-PAYMENTS-READ        PIC S9(07) COMP VALUE ZERO.
007400     05  C-REFUNDABLE-CTR       PIC S9(07) COMP VALUE ZERO.
007500     05  C-PCTR                 PIC S9(03) COMP VALUE ZERO.
007600     05  FILLER                  PIC X(05)    VALUE SPACES.
007700*
007800 01  SYS-DATE.
007900     05  C-CCYY                 PIC 9(04).
008000     05  C-MM                   PIC 9(02).
008100     05  C-DD                   PIC 9(02).
008200 01  C-RUN-DATE  REDEFINES  SYS-DATE  PIC 9(08).
008300*
008400 01  GT-AREA.
008500     05  GT-REMAINING-TOTAL      PIC S9(09)V9(02) VALUE ZERO.
008600*
008700 01  GT-AREA-ALT REDEFINES GT-AREA.
008800     05  GT-REMAINING-ALPHA      PIC X(11).
008900*
009000 01  RPT-REFUND-HEADING-LINE.
009100     05  FILLER                  PIC X(06)    VALUE 'DATE: '.
009200     05  H-HDG-MM                PIC 99.
009300     05  FILLER                  PIC X(01)    VALUE '/'.
009400     05  H-HDG-DD                PIC 99.
009500     05  FILLER                  PIC X(01)    VALUE '/'.
009600     05  H-HDG-CCYY              PIC 9(04).
009700     05  FILLER                  PIC X(06)    VALUE SPACES.
009800     05  FILLER                  PIC X(25)
009900                   VALUE 'PAYMENT REFUND POSITIONS'.
010000     05  FILLER                  PIC X(71)    VALUE SPACES.
010100*
010200 01  RPT-REFUND-COLUMN-LINE.
010300     05  FILLER                  PIC X(14)    VALUE 'ORDER ID'.
010400     05  FILLER                  PIC X(12)    VALUE 'REFUNDABLE'.
010500     05  FILLER                  PIC X(20)    VALUE 'REMAINING AMOUNT'.
010600     05  FILLER                  PIC X(86)    VALUE SPACES.
010700*
010800 01  RPT-REFUND-DETAIL-LINE.
010900     05  F-ORDER-ID              PIC 9(09).
011000     05  FILLER                  PIC X(07)    VALUE SPACES.
011100     05  F-REFUNDABLE            PIC X(01).
011200     05  FILLER                  PIC X(13)    VALUE SPACES.
011300     05  F-REMAINING-AMT         PIC Z,ZZZ,ZZ9.99-.
011400     05  FILLER                  PIC X(77)    VALUE SPACES.
011500*
011600 01  RPT-REFUND-TOTAL-LINE.
011700     05  FILLER                  PIC X(28)
011800                   VALUE 'PAYMENTS REFUNDABLE:'.
011900     05  G-REFUNDABLE-CTR        PIC ZZZ,ZZ9.
012000     05  FILLER                  PIC X(05)    VALUE SPACES.
012100     05  FILLER                  PIC X(18)
012200                   VALUE 'TOTAL REMAINING:'.
012300     05  G-REMAINING-TOTAL       PIC Z,ZZZ,ZZZ,ZZ9.99-.
012400     05  FILLER                  PIC X(63)    VALUE SPACES.
012500*
012600 01  RPT-BLANK-LINE.
012700     05  FILLER                  PIC X(132)   VALUE SPACES.
012800*
012900 PROCEDURE DIVISION.
013000*
013100 0000-OSB050.
013200     PERFORM 1000-INIT THRU 1000-EXIT.
013300     PERFORM 2000-MAINLINE THRU 2000-EXIT
013400         UNTIL MORE-RECS = 'NO'.
013500     PERFORM 3000-CLOSING THRU 3000-EXIT.
013600     STOP RUN.
013700*
013800 1000-INIT.
013900     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
014000     MOVE C-MM   TO H-HDG-MM.
014100     MOVE C-DD   TO H-HDG-DD.
014200     MOVE C-CCYY TO H-HDG-CCYY.
014300     OPEN INPUT PAYMENT.
014400     OPEN EXTEND RPTFILE.
014500     PERFORM 9900-REFUND-HEADING THRU 9900-EXIT.
014600     PERFORM 9000-READ THRU 9000-EXIT.
014700 1000-EXIT.
014800     EXIT.
014900*
015000 2000-MAINLINE.
015100     PERFORM 2100-REFUND-CALC THRU 2100-EXIT.
015200     PERFORM 2200-OUTPUT THRU 2200-EXIT.
015300     PERFORM 9000-READ THRU 9000-EXIT.
015400 2000-EXIT.
015500     EXIT.
015600*
015700 2100-REFUND-CALC.
015800     MOVE 'N' TO C-REFUNDABLE-SW.
015900     MOVE ZERO TO C-REMAINING-AMT.
016000     IF PY-ST-COMPLETED
016100         AND (PY-REFUND-AMT = ZERO OR PY-REFUND-AMT < PY-AMOUNT)
016200         MOVE 'Y' TO C-REFUNDABLE-SW
016300         COMPUTE C-REMAINING-AMT = PY-AMOUNT - PY-REFUND-AMT
016400     END-IF.
016500 2100-EXIT.
016600     EXIT.
016700*
016800 2200-OUTPUT.
016900     MOVE PY-ORDER-ID     TO F-ORDER-ID.
017000     MOVE C-REFUNDABLE-SW TO F-REFUNDABLE.
017100     MOVE C-REMAINING-AMT TO F-REMAINING-AMT.
017200     WRITE RPT-LINE FROM RPT-REFUND-DETAIL-LINE
017300         AFTER ADVANCING 1 LINE
017400             AT EOP
017500                 PERFORM 9900-REFUND-HEADING THRU 9900-EXIT.
017600     IF C-IS-REFUNDABLE
017700         ADD 1 TO C-REFUNDABLE-CTR
017800         ADD C-REMAINING-AMT TO GT-REMAINING-TOTAL
017900     END-IF.
018000 2200-EXIT.
018100     EXIT.
018200*
018300 3000-CLOSING.
018400     CLOSE PAYMENT.
018500     MOVE C-REFUNDABLE-CTR  TO G-REFUNDABLE-CTR.
018600     MOVE GT-REMAINING-TOTAL TO G-REMAINING-TOTAL.
018700     WRITE RPT-LINE FROM RPT-REFUND-TOTAL-LINE
018800         AFTER ADVANCING 2 LINES.
018900     CLOSE RPTFILE.
019000     DISPLAY 'OSB050 - PAYMENTS READ  = ' C-PAYMENTS-READ.
019100     DISPLAY 'OSB050 - REFUNDABLE CTR = ' C-REFUNDABLE-CTR.
019200 3000-EXIT.
019300     EXIT.
019400*
019500 9000-READ.
019600     READ PAYMENT
019700         AT END
019800             MOVE 'NO' TO MORE-RECS
019900         NOT AT END
020000             ADD 1 TO C-PAYMENTS-READ
020100     END-READ.
020200 9000-EXIT.
020300     EXIT.
020400*
020500 9900-REFUND-HEADING.
020600     ADD 1 TO C-PCTR.
020700     WRITE RPT-LINE FROM RPT-REFUND-HEADING-LINE
020800         AFTER ADVANCING PAGE.
020900     WRITE RPT-LINE FROM RPT-BLANK-LINE
021000         AFTER ADVANCING 1 LINE.
021100     WRITE RPT-LINE FROM RPT-REFUND-COLUMN-LINE
021200         AFTER ADVANCING 1 LINE.
021300 9900-EXIT.
021400     EXIT.
