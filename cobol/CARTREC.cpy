000100******************************************************************
000200*    CARTREC.CPY                                                 *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    CART RECORD LAYOUT  (FD CARTOUT)                            *
000500*    ONE LINE PER SHOPPING CART, WRITTEN BY OSB010 AFTER THE      *
000600*    CART-ID CONTROL BREAK HAS BEEN PRICED AND DISCOUNTED.        *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    86-03-14  R.HOLLOWAY   EDP-RQ0118  ORIGINAL LAYOUT.          *
001000*    91-07-02  T.ODUYA      EDP-RQ0344  ADDED CA-COUPON-CODE AND  *
001100*                           CA-DISCOUNT-AMT FOR PROMO SUPPORT.    *
001200*    96-05-21  S.KRAUSE     EDP-RQ0602  CA-TOTAL-ITEMS WIDENED TO *
001300*                           5 DIGITS - LARGE CARTS OVERFLOWED.    *
001400*    98-12-02  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001500*                           FIELDS ON THIS RECORD, NO CHANGE.     *
001600******************************************************************
001700 01  CA-CART-REC.
001800     05  CA-CART-ID              PIC 9(09).
001900     05  CA-COUPON-CODE          PIC X(50).
002000     05  CA-DISCOUNT-AMT         PIC S9(08)V9(02).
002100     05  CA-TOTAL-ITEMS          PIC S9(05).
002200     05  CA-TOTAL-AMOUNT         PIC S9(08)V9(02).
002300*
002400 01  CA-CART-REC-ALT REDEFINES CA-CART-REC.
002500     05  CA-ALT-CART-ID          PIC 9(09).
002600     05  CA-ALT-COUPON.
002700         10  CA-ALT-COUPON-TEXT  PIC X(50).
002800         88  CA-NO-COUPON-APPLIED  VALUE SPACES.
002900     05  CA-ALT-AMOUNTS.
003000         10  CA-ALT-DISCOUNT     PIC S9(08)V9(02).
003100         10  CA-ALT-ITEMS        PIC S9(05).
003200         10  CA-ALT-TOTAL        PIC S9(08)V9(02).
