000100******************************************************************
000200*    DSCPROC.CPY                                                 *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    SHARED DISCOUNT-ENGINE LOGIC.  COPY THIS MEMBER INTO THE     *
000500*    PROCEDURE DIVISION OF ANY PROGRAM THAT ALSO COPIES DSCTAB.   *
000600*    THE CALLING PROGRAM LOADS THE TABLE ONCE VIA 9530-DISC-LOAD  *
000700*    THEN PROBES IT AS MANY TIMES AS NEEDED VIA 9500-DISC-PROBE.  *
000800******************************************************************
000900*    REVISION HISTORY                                            *
001000*    93-06-03  T.ODUYA      EDP-RQ0455  ORIGINAL - PULLED OUT OF  *
001100*                           COBANL2C WHEN ORDER-SETTLEMENT ALSO   *
001200*                           NEEDED THE SAME COUPON ARITHMETIC.    *
001300*    96-01-17  S.KRAUSE     EDP-RQ0588  USAGE-LIMIT CHECK ADDED.  *
001400*    03-05-30  J.FERRIS     EDP-RQ0955  SWITCHED THE LOOKUP FROM  *
001500*                           A LINEAR PERFORM VARYING TO SEARCH    *
001600*                           ALL - LINEAR SCAN WAS TOO SLOW ONCE   *
001700*                           THE PROMO CALENDAR PASSED 150 CODES.  *
001800******************************************************************
001900*
002000 9500-DISC-PROBE.
002100     PERFORM 9510-DISC-VALIDATE THRU 9510-EXIT.
002200     IF DP-DISC-IS-VALID
002300         PERFORM 9520-DISC-AMOUNT THRU 9520-EXIT
002400     ELSE
002500         MOVE ZERO TO DP-DISCOUNT-AMT
002600     END-IF.
002700 9500-EXIT.
002800     EXIT.
002900*
003000 9510-DISC-VALIDATE.
003100     MOVE 'N' TO DP-FOUND-SW.
003200     MOVE 'N' TO DP-VALID-SW.
003300     IF DISC-TABLE-COUNT > ZERO
003400         SEARCH ALL DISC-TABLE
003500             WHEN DT-CODE (DISC-IDX) = DP-CODE
003600                 MOVE 'Y' TO DP-FOUND-SW
003700         END-SEARCH
003800     END-IF.
003900     IF DP-CODE-NOT-FOUND
004000         GO TO 9510-EXIT
004100     END-IF.
004200     IF DT-ACTIVE-FLAG (DISC-IDX) NOT = 'Y'
004300         GO TO 9510-EXIT
004400     END-IF.
004500     IF DP-RUN-DATE NOT > DT-START-DATE (DISC-IDX)
004600         GO TO 9510-EXIT
004700     END-IF.
004800     IF DT-END-DATE (DISC-IDX) NOT = ZERO
004900         IF DP-RUN-DATE NOT < DT-END-DATE (DISC-IDX)
005000             GO TO 9510-EXIT
005100         END-IF
005200     END-IF.
005300     IF DT-USAGE-LIMIT (DISC-IDX) NOT = ZERO
005400         IF DT-USAGE-COUNT (DISC-IDX) NOT < DT-USAGE-LIMIT (DISC-IDX)
005500             GO TO 9510-EXIT
005600         END-IF
005700     END-IF.
005800     IF DT-MIN-PURCHASE (DISC-IDX) NOT = ZERO
005900         IF DP-PURCHASE-AMT < DT-MIN-PURCHASE (DISC-IDX)
006000             GO TO 9510-EXIT
006100         END-IF
006200     END-IF.
006300     MOVE 'Y' TO DP-VALID-SW.
006400 9510-EXIT.
006500     EXIT.
006600*
006700 9520-DISC-AMOUNT.
006800     EVALUATE TRUE
006900         WHEN DT-TYPE (DISC-IDX) = 'PERCENTAGE'
007000             COMPUTE DP-DISCOUNT-AMT ROUNDED =
007100                 DP-PURCHASE-AMT * DT-VALUE (DISC-IDX) / 100
007200         WHEN DT-TYPE (DISC-IDX) = 'FIXED-AMOUNT'
007300             MOVE DT-VALUE (DISC-IDX) TO DP-DISCOUNT-AMT
007400         WHEN OTHER
007500             MOVE ZERO TO DP-DISCOUNT-AMT
007600     END-EVALUATE.
007700     IF DT-MAX-DISCOUNT (DISC-IDX) NOT = ZERO
007800         IF DP-DISCOUNT-AMT > DT-MAX-DISCOUNT (DISC-IDX)
007900             MOVE DT-MAX-DISCOUNT (DISC-IDX) TO DP-DISCOUNT-AMT
008000         END-IF
008100     END-IF.
008200     IF DP-DISCOUNT-AMT > DP-PURCHASE-AMT
008300         MOVE DP-PURCHASE-AMT TO DP-DISCOUNT-AMT
008400     END-IF.
008500     ADD 1 TO DT-USAGE-COUNT (DISC-IDX).
008600 9520-EXIT.
008700     EXIT.
008800*
008900 9530-DISC-LOAD.
009000     MOVE ZERO TO DISC-TABLE-COUNT.
009100     MOVE 'N' TO DISC-EOF-SW.
009200     READ DISCOUNT
009300         AT END
009400             MOVE 'Y' TO DISC-EOF-SW.
009500     PERFORM 9531-DISC-LOAD-ONE
009600         UNTIL DISC-EOF-SW = 'Y'.
009700 9530-EXIT.
009800     EXIT.
009900*
010000 9531-DISC-LOAD-ONE.
010100     ADD 1 TO DISC-TABLE-COUNT.
010200     MOVE DI-CODE         TO DT-CODE (DISC-TABLE-COUNT).
010300     MOVE DI-TYPE         TO DT-TYPE (DISC-TABLE-COUNT).
010400     MOVE DI-VALUE        TO DT-VALUE (DISC-TABLE-COUNT).
010500     MOVE DI-MIN-PURCHASE TO DT-MIN-PURCHASE (DISC-TABLE-COUNT).
010600     MOVE DI-MAX-DISCOUNT TO DT-MAX-DISCOUNT (DISC-TABLE-COUNT).
010700     MOVE DI-USAGE-LIMIT  TO DT-USAGE-LIMIT (DISC-TABLE-COUNT).
010800     MOVE DI-USAGE-COUNT  TO DT-USAGE-COUNT (DISC-TABLE-COUNT).
010900     MOVE DI-ACTIVE-FLAG  TO DT-ACTIVE-FLAG (DISC-TABLE-COUNT).
011000     MOVE DI-START-DATE   TO DT-START-DATE (DISC-TABLE-COUNT).
011100     MOVE DI-END-DATE     TO DT-END-DATE (DISC-TABLE-COUNT).
011200     READ DISCOUNT
011300         AT END
011400             MOVE 'Y' TO DISC-EOF-SW.
011500 9531-EXIT.
011600     EXIT.
