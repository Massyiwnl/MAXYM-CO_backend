000100******************************************************************
000200*    DSCTAB.CPY                                                  *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    IN-MEMORY DISCOUNT TABLE LOADED FROM FD DISCOUNT (DSCREC.CPY)*
000500*    AT START-OF-RUN, KEPT ASCENDING ON DT-CODE AND PROBED WITH   *
000600*    SEARCH ALL FROM DSCPROC.CPY - NO INDEXED FILE IS NEEDED FOR  *
000700*    THE LOOKUP.  COPY THIS INTO WORKING-STORAGE.                 *
000800******************************************************************
000900*    REVISION HISTORY                                            *
001000*    88-11-21  R.HOLLOWAY   EDP-RQ0203  ORIGINAL LAYOUT.          *
001100*    96-01-17  S.KRAUSE     EDP-RQ0588  ADDED DT-USAGE-LIMIT/      *
001200*                           DT-USAGE-COUNT FOR ONE-TIME CODES.    *
001300*    03-05-30  J.FERRIS     EDP-RQ0955  SWITCHED THE LOOKUP FROM  *
001400*                           A LINEAR PERFORM VARYING TO SEARCH    *
001500*                           ALL - ADDED DISC-PROBE-AREA BELOW.    *
001600*    12-09-14  M.ABERNATHY  EDP-RQ1081  TABLE SIZE RAISED TO 500  *
001700*                           ENTRIES - PROMO CALENDAR OUTGREW 200. *
001800******************************************************************
001900 01  DISC-TABLE-AREA.
002000     05  DISC-TABLE-COUNT        PIC S9(05) COMP VALUE ZERO.
002100     05  DISC-TABLE-MAX          PIC S9(05) COMP VALUE +500.
002200     05  DISC-EOF-SW             PIC X(01) VALUE 'N'.
002300     05  DISC-TABLE OCCURS 1 TO 500 TIMES
002400                     DEPENDING ON DISC-TABLE-COUNT
002500                     ASCENDING KEY IS DT-CODE
002600                     INDEXED BY DISC-IDX.
002700         10  DT-CODE             PIC X(50).
002800         10  DT-TYPE             PIC X(12).
002900         10  DT-VALUE            PIC S9(08)V9(02).
003000         10  DT-MIN-PURCHASE     PIC S9(08)V9(02).
003100         10  DT-MAX-DISCOUNT     PIC S9(08)V9(02).
003200         10  DT-USAGE-LIMIT      PIC S9(05).
003300         10  DT-USAGE-COUNT      PIC S9(05) COMP.
003400         10  DT-ACTIVE-FLAG      PIC X(01).
003500         10  DT-START-DATE       PIC 9(08).
003600         10  DT-END-DATE         PIC 9(08).
003650         10  FILLER              PIC X(05).
003700*
003800******************************************************************
003900*    PROBE INTERFACE FIELDS - SET THESE BEFORE PERFORMING THE     *
004000*    9500-DISC-PROBE PARAGRAPH SUPPLIED BY DSCPROC.CPY.           *
004100******************************************************************
004200 01  DISC-PROBE-AREA.
004300     05  DP-CODE                 PIC X(50).
004400     05  DP-PURCHASE-AMT         PIC S9(08)V9(02).
004500     05  DP-RUN-DATE             PIC 9(08).
004600     05  DP-DISCOUNT-AMT         PIC S9(08)V9(02).
004700     05  DP-FOUND-SW             PIC X(01).
004800         88  DP-CODE-FOUND       VALUE 'Y'.
004900         88  DP-CODE-NOT-FOUND   VALUE 'N'.
005000     05  DP-VALID-SW             PIC X(01).
005100         88  DP-DISC-IS-VALID    VALUE 'Y'.
005200         88  DP-DISC-NOT-VALID   VALUE 'N'.
005300     05  FILLER                  PIC X(05).
