000100******************************************************************
000200*    DSCREC.CPY                                                  *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    DISCOUNT RECORD LAYOUT (FD DISCOUNT) - ONE PROMO CODE PER    *
000500*    LINE.  COPY THIS INTO THE FILE SECTION; THE IN-MEMORY TABLE  *
000600*    IT IS LOADED INTO AT START-OF-RUN IS IN DSCTAB.CPY.          *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    88-11-21  R.HOLLOWAY   EDP-RQ0203  ORIGINAL LAYOUT.          *
001000*    93-06-03  T.ODUYA      EDP-RQ0455  ADDED DI-MAX-DISCOUNT CAP *
001100*                           - UNCAPPED PERCENT DEALS WERE WIPING  *
001200*                           OUT MARGIN ON BIG-TICKET ORDERS.       *
001300*    96-01-17  S.KRAUSE     EDP-RQ0588  ADDED DI-USAGE-LIMIT/      *
001400*                           DI-USAGE-COUNT FOR ONE-TIME CODES.    *
001500*    99-02-11  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - DI-START-DATE*
001600*                           AND DI-END-DATE CONFIRMED 8-DIGIT     *
001700*                           CCYYMMDD, NO 2-DIGIT YEAR IN USE.      *
001800******************************************************************
001900 01  DI-DISCOUNT-REC.
002000     05  DI-CODE                 PIC X(50).
002100     05  DI-DESCRIPTION          PIC X(40).
002200     05  DI-TYPE                 PIC X(12).
002300         88  DI-TY-PERCENTAGE    VALUE 'PERCENTAGE  '.
002400         88  DI-TY-FIXED-AMOUNT  VALUE 'FIXED-AMOUNT'.
002500     05  DI-VALUE                PIC S9(08)V9(02).
002600     05  DI-MIN-PURCHASE         PIC S9(08)V9(02).
002700     05  DI-MAX-DISCOUNT         PIC S9(08)V9(02).
002800     05  DI-USAGE-LIMIT          PIC S9(05).
002900     05  DI-USAGE-COUNT          PIC S9(05).
003000     05  DI-ACTIVE-FLAG          PIC X(01).
003100         88  DI-IS-ACTIVE        VALUE 'Y'.
003200     05  DI-START-DATE           PIC 9(08).
003300     05  DI-END-DATE             PIC 9(08).
003400     05  FILLER                  PIC X(01).
003500*
003600 01  DI-DISCOUNT-DATES REDEFINES DI-DISCOUNT-REC.
003700     05  FILLER                  PIC X(119).
003800     05  DI-START-BRK.
003900         10  DI-START-CCYY       PIC 9(04).
004000         10  DI-START-MM         PIC 9(02).
004100         10  DI-START-DD         PIC 9(02).
004200     05  DI-END-BRK.
004300         10  DI-END-CCYY         PIC 9(04).
004400         10  DI-END-MM           PIC 9(02).
004500         10  DI-END-DD           PIC 9(02).
004600     05  FILLER                  PIC X(01).
