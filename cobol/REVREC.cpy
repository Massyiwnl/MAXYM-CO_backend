000100******************************************************************
000200*    REVREC.CPY                                                  *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    REVIEW RECORD LAYOUT (FD REVIEW) - READ BY OSB040 IN ANY     *
000500*    ORDER TO POST PRODUCT RATINGS AND BUILD THE REVIEW-STATS     *
000600*    SECTION OF THE REGISTER.                                    *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    98-03-02  S.KRAUSE     EDP-RQ0770  ORIGINAL LAYOUT - ADDED   *
001000*                           ALONGSIDE PR-RATING-AVG ON PRODREC.   *
001100*    99-03-01  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001200*                           FIELDS ON THIS RECORD, NO CHANGE.     *
001300*    05-10-11  J.FERRIS     EDP-RQ1002  ADDED RV-STATUS SO ONLY   *
001400*                           APPROVED REVIEWS POST TO THE AVERAGE. *
001500******************************************************************
001600 01  RV-REVIEW-REC.
001700     05  RV-PRODUCT-ID           PIC 9(09).
001800     05  RV-RATING               PIC 9(01).
001900         88  RV-RATING-VALID     VALUE 1 THRU 5.
002000     05  RV-STATUS               PIC X(10).
002100         88  RV-ST-PENDING       VALUE 'PENDING   '.
002200         88  RV-ST-APPROVED      VALUE 'APPROVED  '.
002300         88  RV-ST-REJECTED      VALUE 'REJECTED  '.
002400         88  RV-ST-FLAGGED       VALUE 'FLAGGED   '.
002500     05  RV-HELPFUL-CNT          PIC S9(05).
002600     05  RV-NOT-HELPFUL-CNT      PIC S9(05).
002700     05  FILLER                  PIC X(01).
002800*
002900 01  RV-REVIEW-ALT REDEFINES RV-REVIEW-REC.
003000     05  FILLER                  PIC X(20).
003100     05  RV-ALT-VOTES.
003200         10  RV-ALT-HELPFUL      PIC S9(05).
003300         10  RV-ALT-NOT-HELPFUL  PIC S9(05).
003400     05  FILLER                  PIC X(01).
