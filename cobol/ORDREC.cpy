000100******************************************************************
000200*    ORDREC.CPY                                                  *
000300*    MERIDIAN MERCANTILE CO. - EDP DEPT.                         *
000400*    ORDER RECORD LAYOUT - SHARED BY FD ORDHDR (INPUT HEADER      *
000500*    READ ON THE ORDER-ID BREAK) AND FD ORDOUT (SETTLED ORDER     *
000600*    WRITTEN BACK OUT BY OSB020).                                 *
000700******************************************************************
000800*    REVISION HISTORY                                            *
000900*    87-09-02  R.HOLLOWAY   EDP-RQ0151  ORIGINAL LAYOUT.          *
001000*    90-04-11  T.ODUYA      EDP-RQ0310  ADDED OR-COUPON-CODE.     *
001100*    94-10-05  S.KRAUSE     EDP-RQ0511  ADDED OR-TAX-AMT AND      *
001200*                           OR-SHIPPING-AMT AS SEPARATE FIELDS -  *
001300*                           PREVIOUSLY FOLDED INTO SUBTOTAL.      *
001400*    97-08-19  S.KRAUSE     EDP-RQ0733  ADDED OR-CURRENCY FOR THE *
001500*                           EUROPEAN CATALOG PILOT.               *
001600*    99-01-08  D.CHILDERS   EDP-RQ0812  Y2K REVIEW - NO DATE      *
001700*                           FIELDS ON THIS RECORD, NO CHANGE.     *
001800*    03-05-30  J.FERRIS     EDP-RQ0955  ADDED OR-REFUND-AMT FOR   *
001900*                           THE PAYMENT-REFUNDS TIE-OUT.          *
002000*    11-06-27  M.ABERNATHY  EDP-RQ1044  RESERVED TRAILING FILLER. *
002100******************************************************************
002200 01  OR-ORDER-REC.
002300     05  OR-ORDER-ID             PIC 9(09).
002400     05  OR-ORDER-NUMBER         PIC X(25).
002500     05  OR-STATUS               PIC X(10).
002600         88  OR-ST-PENDING       VALUE 'PENDING   '.
002700         88  OR-ST-PROCESSING    VALUE 'PROCESSING'.
002800         88  OR-ST-PAID          VALUE 'PAID      '.
002900         88  OR-ST-SHIPPED       VALUE 'SHIPPED   '.
003000         88  OR-ST-DELIVERED     VALUE 'DELIVERED '.
003100         88  OR-ST-CANCELLED     VALUE 'CANCELLED '.
003200         88  OR-ST-REFUNDED      VALUE 'REFUNDED  '.
003300         88  OR-ST-FAILED        VALUE 'FAILED    '.
003400         88  OR-ST-CANCELLABLE   VALUE 'PENDING   ' 'PROCESSING'.
003500         88  OR-ST-REFUNDABLE    VALUE 'DELIVERED ' 'PAID      '.
003600     05  OR-SUBTOTAL-AMT         PIC S9(08)V9(02).
003700     05  OR-TAX-AMT              PIC S9(08)V9(02).
003800     05  OR-SHIPPING-AMT         PIC S9(08)V9(02).
003900     05  OR-DISCOUNT-AMT         PIC S9(08)V9(02).
004000     05  OR-TOTAL-AMT            PIC S9(08)V9(02).
004100     05  OR-CURRENCY             PIC X(03).
004200         88  OR-CURR-EUR         VALUE 'EUR'.
004300     05  OR-COUPON-CODE          PIC X(50).
004400     05  OR-REFUND-AMT           PIC S9(08)V9(02).
004500     05  FILLER                  PIC X(13).
004600*
004700 01  OR-ORDER-REC-ALT REDEFINES OR-ORDER-REC.
004800     05  OR-ALT-ORDER-ID         PIC 9(09).
004900     05  OR-ALT-ORDER-NUMBER     PIC X(25).
005000     05  OR-ALT-STATUS           PIC X(10).
005100     05  OR-ALT-MONEY.
005200         10  OR-ALT-SUBTOTAL     PIC S9(08)V9(02).
005300         10  OR-ALT-TAX          PIC S9(08)V9(02).
005400         10  OR-ALT-SHIPPING     PIC S9(08)V9(02).
005500         10  OR-ALT-DISCOUNT     PIC S9(08)V9(02).
005600         10  OR-ALT-TOTAL        PIC S9(08)V9(02).
005700     05  OR-ALT-CURRENCY         PIC X(03).
005800     05  OR-ALT-COUPON-CODE      PIC X(50).
005900     05  OR-ALT-REFUND-AMT       PIC S9(08)V9(02).
006000     05  FILLER                  PIC X(13).
